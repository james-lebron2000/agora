000100******************************************************************
000200* COPY MEMBER  : CNVTRD01                                        *
000300* APLICACION   : BOLSA - SEGUIMIENTO DE ACCIONES                 *
000400* DESCRIPCION  : LAYOUT DEL ARCHIVO TRADES, UNA OPERACION DEL    *
000500*             : MOTOR DE BACKTEST POR REGISTRO.  LONGITUD 80.   *
000600* PROGRAMADOR  : E. RAMIREZ DIVAS (EEDR)                        *
000700* FECHA        : 14/09/1992                                     *
000800******************************************************************
000900 01  REG-OPERACION.
001000     05  TR-TICKER                PIC X(08).
001100     05  TR-ACCION-CDE            PIC X(04).
001200         88  TR-ACCION-COMPRA               VALUE 'BUY '.
001300         88  TR-ACCION-VENTA                VALUE 'SELL'.
001400     05  TR-FECHA                 PIC 9(08).
001500     05  TR-PRECIO                PIC 9(07)V99.
001600     05  TR-ACCIONES              PIC 9(07).
001700     05  TR-CONVICCION            PIC 9(03).
001800     05  TR-RAZON                 PIC X(40).
001900     05  FILLER                   PIC X(01).
