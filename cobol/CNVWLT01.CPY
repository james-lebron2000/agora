000100******************************************************************
000200* COPY MEMBER  : CNVWLT01                                        *
000300* APLICACION   : BOLSA - SEGUIMIENTO DE ACCIONES                 *
000400* DESCRIPCION  : LAYOUT DEL ARCHIVO WATCHLIST, UN TICKER POR     *
000500*             : REGISTRO CON SU ESTADO DE CICLO DE VIDA Y LA    *
000600*             : ULTIMA CONVICCION CALCULADA.  LONGITUD FIJA 80. *
000700* PROGRAMADOR  : E. RAMIREZ DIVAS (EEDR)                        *
000800* FECHA        : 14/09/1992                                     *
000900******************************************************************
001000 01  REG-WATCHLIST.
001100     05  WL-TICKER                PIC X(08).
001200     05  WL-FECHA-ALTA            PIC 9(08).
001300     05  WL-ESTADO-CDE            PIC X(02).
001400         88  WL-ESTADO-OBSERVAR             VALUE '00'.
001500         88  WL-ESTADO-CALENTAMIENTO        VALUE '01'.
001600         88  WL-ESTADO-POSICION-ON          VALUE '02'.
001700         88  WL-ESTADO-VALIDANDO            VALUE '03'.
001800         88  WL-ESTADO-REALIZANDO           VALUE '04'.
001900         88  WL-ESTADO-CERRADO              VALUE '05'.
002000     05  WL-CONVICCION-ANT        PIC 9(03).
002100     05  WL-NOTAS                 PIC X(40).
002200     05  FILLER                   PIC X(19).
