000100******************************************************************
000200* FECHA       : 14/09/1992                                      *
000300* PROGRAMADOR : E. RAMIREZ DIVAS (EEDR)                         *
000400* APLICACION  : BOLSA - SEGUIMIENTO DE ACCIONES                 *
000500* PROGRAMA    : CNVTECH1                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : LEE LA SERIE DE BARRAS DIARIAS DE CADA ACCION   *
000800*             : DEL WATCHLIST Y CALCULA LOS INDICADORES         *
000900*             : TECNICOS (SMA, EMA, RSI, MACD, BANDAS DE        *
001000*             : BOLLINGER, OBV Y PUNTOS PIVOTE), ARMANDO LA     *
001100*             : SENAL COMPUESTA E IMPRIMIENDO UN RESUMEN POR    *
001200*             : ACCION.                                        *
001300* ARCHIVOS    : PRECIOS=E,REPORTE=S                             *
001400* ACCION (ES) : E=ESCANEA, R=REPORTE                            *
001500* INSTALADO   : DD/MM/AAAA                                      *
001600* BPM/RATIONAL: 301151                                          *
001700* NOMBRE      : INDICADORES TECNICOS DIARIOS                    *
001800******************************************************************
001900 ID DIVISION.
002000 PROGRAM-ID. CNVTECH1.
002100 AUTHOR. E. RAMIREZ DIVAS.
002200 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BANCA DE INVERSION.
002300 DATE-WRITTEN. 14/09/1992.
002400 DATE-COMPILED.
002500 SECURITY. USO INTERNO - PROHIBIDA SU DIVULGACION.
002600******************************************************************
002700*                    B I T A C O R A   D E   C A M B I O S       *
002800*----------------------------------------------------------------*
002900* FECHA       PROGRAMADOR  TICKET     DESCRIPCION                *
003000* 14/09/1992  EEDR         BPM301151  VERSION ORIGINAL, SMA, EMA *
003100*                                     Y BANDAS DE BOLLINGER.     *
003200* 05/06/1993  EEDR         BPM301203  SE AGREGA RSI(14) Y OBV.   *
003300* 30/01/1995  HMAV         BPM301271  SE AGREGA MACD(12,26,9) Y  *
003400*                                     LOS PUNTOS PIVOTE.         *
003500* 12/07/1996  JCAL         BPM301345  SE AGREGA LA SENAL         *
003600*                                     COMPUESTA AL PIE DEL       *
003700*                                     RESUMEN.                  *
003800* 21/08/1998  EEDR         BPM301403  REVISION Y2K: FECHAS DE LA *
003900*                                     BARRA EN FORMATO AAAAMMDD. *
004000* 04/02/1999  EEDR         BPM301404  CIERRE DE REVISION Y2K.    *
004100* 09/09/2002  HMAV         BPM301471  SE AMPLIA LA TABLA DE      *
004200*                                     BARRAS A 260 POSICIONES    *
004300*                                     (UN ANIO BURSATIL).       *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT PRECIOS  ASSIGN TO PRECIOS
005200            ORGANIZATION  IS SEQUENTIAL
005300            ACCESS        IS SEQUENTIAL
005400            FILE STATUS   IS FS-PRECIOS
005500                             FSE-PRECIOS.
005600
005700     SELECT REPORTE  ASSIGN TO REPORTE
005800            ORGANIZATION  IS LINE SEQUENTIAL
005900            ACCESS        IS SEQUENTIAL
006000            FILE STATUS   IS FS-REPORTE
006100                             FSE-REPORTE.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500******************************************************************
006600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006700******************************************************************
006800*   PRECIOS DIARIOS DE LAS ACCIONES, ORDENADOS POR TICKER/FECHA.
006900*   REPORTE IMPRESO DEL RESUMEN DE INDICADORES TECNICOS.
007000 FD  PRECIOS.
007100     COPY CNVPRC01.
007200 FD  REPORTE
007300     RECORDING MODE IS F.
007400 01  LIN-REPORTE                  PIC X(132).
007500
007600 WORKING-STORAGE SECTION.
007700*--> CONSTANTES DE TRABAJO (NIVEL 77), PERIODOS DE LOS INDICADORES
007800 77 WKS-PERIODO-SMA-CORTO     PIC 9(03) COMP VALUE 20.
007900 77 WKS-PERIODO-SMA-LARGO     PIC 9(03) COMP VALUE 50.
008000 77 WKS-PERIODO-RSI           PIC 9(02) COMP VALUE 14.
008100 77 WKS-MIN-BARRAS-INDICAD    PIC 9(03) COMP VALUE 200.
008200******************************************************************
008300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008400******************************************************************
008500 01 WKS-FS-STATUS.
008600    02 WKS-STATUS.
008700*      PRECIOS DIARIOS
008800       04 FS-PRECIOS             PIC 9(02) VALUE ZEROES.
008900       04 FSE-PRECIOS.
009000          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009100          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009200          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009300*      REPORTE IMPRESO
009400       04 FS-REPORTE             PIC 9(02) VALUE ZEROES.
009500       04 FSE-REPORTE.
009600          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009700          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009800          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009900*      VARIABLES RUTINA DE FSE
010000       04 PROGRAMA               PIC X(08) VALUE SPACES.
010100       04 ARCHIVO                PIC X(08) VALUE SPACES.
010200       04 ACCION                 PIC X(10) VALUE SPACES.
010300       04 LLAVE                  PIC X(32) VALUE SPACES.
010400******************************************************************
010500*             TABLA DE BARRAS DIARIAS DEL TICKER EN PROCESO      *
010600******************************************************************
010700 01  TBL-BARRAS-AREA.
010800     02 TBL-BR-CNT             PIC 9(03) COMP VALUE 0.
010900     02 TBL-BARRA OCCURS 1 TO 260 TIMES
011000           DEPENDING ON TBL-BR-CNT
011100           INDEXED BY WKS-BR-IDX.
011200        04 TBL-BR-FECHA           PIC 9(08).
011300        04 TBL-BR-FECHA-R REDEFINES TBL-BR-FECHA.
011400           06 TBL-BR-FC-ANIO         PIC 9(04).
011500           06 TBL-BR-FC-MES          PIC 9(02).
011600           06 TBL-BR-FC-DIA          PIC 9(02).
011700        04 TBL-BR-APERTURA        PIC 9(07)V99.
011800        04 TBL-BR-MAXIMO          PIC 9(07)V99.
011900        04 TBL-BR-MINIMO          PIC 9(07)V99.
012000        04 TBL-BR-CIERRE          PIC 9(07)V99.
012100        04 TBL-BR-VOLUMEN         PIC 9(10).
012200******************************************************************
012300*          TABLA DE LA SERIE EMA(12), EMA(26) Y MACD (U7)        *
012400******************************************************************
012500 01  TBL-MACD-AREA.
012600     02 TBL-MACD OCCURS 260 TIMES PIC S9(05)V9(4).
012700 01  TBL-EMA12-AREA.
012800     02 TBL-EMA12 OCCURS 260 TIMES PIC S9(07)V99.
012900 01  TBL-EMA26-AREA.
013000     02 TBL-EMA26 OCCURS 260 TIMES PIC S9(07)V99.
013100******************************************************************
013200*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
013300******************************************************************
013400 01 WKS-VARIABLES-TRABAJO.
013500    02 WKS-I                          PIC 9(03) COMP VALUE 0.
013600    02 WKS-J                          PIC 9(03) COMP VALUE 0.
013700    02 WKS-I-ANT                      PIC 9(03) COMP VALUE 0.
013800    02 WKS-N                          PIC 9(03) COMP VALUE 0.
013900    02 WKS-TICKER-ACTUAL               PIC X(08) VALUE SPACES.
014000    02 WKS-SUMA                        PIC S9(11)V9999 VALUE 0.
014100    02 WKS-SUMA-CUAD                   PIC S9(13)V9999 VALUE 0.
014200    02 WKS-SMA20                       PIC S9(07)V99 VALUE 0.
014300    02 WKS-SMA50                       PIC S9(07)V99 VALUE 0.
014400    02 WKS-SMA20-OK-CDE                PIC X(01) VALUE 'N'.
014500       88 WKS-SMA20-OK                            VALUE 'S'.
014600    02 WKS-SMA50-OK-CDE                PIC X(01) VALUE 'N'.
014700       88 WKS-SMA50-OK                            VALUE 'S'.
014800    02 WKS-VOL-SMA20                   PIC S9(12)V99 VALUE 0.
014900    02 WKS-EMA-K                       PIC S9(01)V9(6) VALUE 0.
015000    02 WKS-EMA-PREVIO                  PIC S9(07)V99 VALUE 0.
015100    02 WKS-EMA12-ACTUAL                 PIC S9(07)V99 VALUE 0.
015200    02 WKS-EMA26-ACTUAL                 PIC S9(07)V99 VALUE 0.
015300    02 WKS-MACD-LINEA                  PIC S9(05)V9(4) VALUE 0.
015400    02 WKS-MACD-SENAL                  PIC S9(05)V9(4) VALUE 0.
015500    02 WKS-MACD-HIST                   PIC S9(05)V9(4) VALUE 0.
015600    02 WKS-MACD-OK-CDE                 PIC X(01) VALUE 'N'.
015700       88 WKS-MACD-OK                             VALUE 'S'.
015800    02 WKS-SUMA-GANANCIA               PIC S9(09)V99 VALUE 0.
015900    02 WKS-SUMA-PERDIDA                PIC S9(09)V99 VALUE 0.
016000    02 WKS-DELTA                       PIC S9(07)V99 VALUE 0.
016100    02 WKS-PROM-GANANCIA               PIC S9(07)V99 VALUE 0.
016200    02 WKS-PROM-PERDIDA                PIC S9(07)V99 VALUE 0.
016300    02 WKS-RSI                         PIC S9(03)V99 VALUE 0.
016400    02 WKS-RSI-OK-CDE                  PIC X(01) VALUE 'N'.
016500       88 WKS-RSI-OK                              VALUE 'S'.
016600    02 WKS-BANDA-MEDIA                 PIC S9(07)V99 VALUE 0.
016700    02 WKS-BANDA-SUP                   PIC S9(07)V99 VALUE 0.
016800    02 WKS-BANDA-INF                   PIC S9(07)V99 VALUE 0.
016900    02 WKS-BANDA-DESVEST                PIC S9(07)V9999 VALUE 0.
017000    02 WKS-BANDA-ANCHO                 PIC S9(01)V9999 VALUE 0.
017100    02 WKS-BANDA-OK-CDE                PIC X(01) VALUE 'N'.
017200       88 WKS-BANDA-OK                             VALUE 'S'.
017300    02 WKS-OBV                         PIC S9(12) VALUE 0.
017400   02 WKS-PIVOTES-GRP.
017500    03 WKS-PIVOTE-P                    PIC S9(07)V99 VALUE 0.
017600    03 WKS-PIVOTE-R1                   PIC S9(07)V99 VALUE 0.
017700    03 WKS-PIVOTE-R2                   PIC S9(07)V99 VALUE 0.
017800    03 WKS-PIVOTE-S1                   PIC S9(07)V99 VALUE 0.
017900    03 WKS-PIVOTE-S2                   PIC S9(07)V99 VALUE 0.
018000   02 WKS-PIVOTES-TBL REDEFINES WKS-PIVOTES-GRP.
018100   03 WKS-PIVOTES-ED OCCURS 5 TIMES PIC S9(07)V99.
018200    02 WKS-PIVOTE-OK-CDE               PIC X(01) VALUE 'N'.
018300       88 WKS-PIVOTE-OK                            VALUE 'S'.
018400    02 WKS-SENAL-COMPUESTA             PIC X(80) VALUE SPACES.
018500    02 WKS-SENAL-LONGITUD               PIC 9(03) COMP VALUE 0.
018600    02 WKS-ETIQUETA-CDE               PIC 9(01) COMP VALUE 0.
018700*--> RAIZ-CUADRADA: SEMILLA Y CONTADOR DE ITERACIONES (NEWTON)
018800    02 WKS-RAIZ-ORIGEN                 PIC S9(11)V9999 VALUE 0.
018900    02 WKS-RAIZ-VALOR                  PIC S9(07)V9999 VALUE 0.
019000    02 WKS-RAIZ-ITER                   PIC 9(02) COMP VALUE 0.
019100    02 WKS-SW-FIN-PRECIOS              PIC 9(01) VALUE 0.
019200       88 FIN-PRECIOS                              VALUE 1.
019300    02 WKS-SW-BARRA-LEIDA              PIC 9(01) VALUE 0.
019400       88 HAY-BARRA-PENDIENTE                      VALUE 1.
019500    02 WKS-CONTADOR-TICKERS            PIC 9(05) COMP VALUE 0.
019600*--> FECHA DE LA BARRA, DESGLOSADA PARA VALIDACIONES (U7)
019700    02 WKS-FECHA-BARRA                 PIC 9(08) VALUE ZEROES.
019800    02 WKS-FECHA-BARRA-R REDEFINES WKS-FECHA-BARRA.
019900       04 WKS-FB-ANIO                  PIC 9(04).
020000       04 WKS-FB-MES                   PIC 9(02).
020100       04 WKS-FB-DIA                   PIC 9(02).
020200
020300 01  WKS-PROGRAMA-TITULO.
020400     02 FILLER PIC X(40) VALUE
020500        'RESUMEN DE INDICADORES TECNICOS DIARIOS'.
020600
020700 PROCEDURE DIVISION.
020800******************************************************************
020900*               S E C C I O N    P R I N C I P A L
021000******************************************************************
021100 000-MAIN SECTION.
021200     PERFORM APERTURA-ARCHIVOS
021300     PERFORM LEE-PRECIOS
021400     PERFORM PROCESA-TICKER-PRECIOS UNTIL FIN-PRECIOS
021500     PERFORM CIERRA-ARCHIVOS
021600     STOP RUN.
021700 000-MAIN-E. EXIT.
021800
021900 APERTURA-ARCHIVOS SECTION.
022000     MOVE    'CNVTECH1'         TO   PROGRAMA
022100     OPEN INPUT  PRECIOS
022200          OUTPUT REPORTE
022300     IF FS-PRECIOS NOT EQUAL 0 AND 97
022400        MOVE 'OPEN'     TO    ACCION
022500        MOVE SPACES     TO    LLAVE
022600        MOVE 'PRECIOS'  TO    ARCHIVO
022700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022800                              FS-PRECIOS, FSE-PRECIOS
022900        DISPLAY '>>> ERROR AL ABRIR PRECIOS, SE DETIENE <<<'
023000                UPON CONSOLE
023100        STOP RUN
023200     END-IF.
023300 APERTURA-ARCHIVOS-E. EXIT.
023400
023500 LEE-PRECIOS SECTION.
023600     IF NOT HAY-BARRA-PENDIENTE
023700        READ PRECIOS
023800          AT END
023900             MOVE 1 TO WKS-SW-FIN-PRECIOS
024000          NOT AT END
024100             MOVE 1 TO WKS-SW-BARRA-LEIDA
024200        END-READ
024300     END-IF.
024400 LEE-PRECIOS-E. EXIT.
024500
024600******************************************************************
024700*         P R O C E S O   D E   U N   T I C K E R   D E
024800*                    P R E C I O S
024900******************************************************************
025000 PROCESA-TICKER-PRECIOS SECTION.
025100     MOVE  0 TO TBL-BR-CNT
025200     MOVE  PR-TICKER TO WKS-TICKER-ACTUAL
025300
025400     PERFORM CARGA-BARRA-TICKER
025500             UNTIL FIN-PRECIOS
025600                OR PR-TICKER NOT = WKS-TICKER-ACTUAL
025700
025800     PERFORM CALCULA-SMA-EMA-SECTION
025900     IF TBL-BR-CNT >= WKS-MIN-BARRAS-INDICAD
026000        PERFORM CALCULA-RSI-SECTION
026100        PERFORM CALCULA-MACD-SECTION
026200        PERFORM CALCULA-BANDAS-SECTION
026300        PERFORM CALCULA-OBV-PIVOTES-SECTION
026400     END-IF
026500     PERFORM CALCULA-SENAL-SECTION
026600     PERFORM IMPRIME-RESUMEN-SECTION
026700
026800     ADD 1 TO WKS-CONTADOR-TICKERS.
026900 PROCESA-TICKER-PRECIOS-E. EXIT.
027000
027100 CARGA-BARRA-TICKER SECTION.
027200     IF PR-TICKER = WKS-TICKER-ACTUAL
027300        IF TBL-BR-CNT < 260
027400           ADD 1 TO TBL-BR-CNT
027500           MOVE PR-FECHA      TO TBL-BR-FECHA    (TBL-BR-CNT)
027600           MOVE PR-APERTURA   TO TBL-BR-APERTURA (TBL-BR-CNT)
027700           MOVE PR-MAXIMO     TO TBL-BR-MAXIMO   (TBL-BR-CNT)
027800           MOVE PR-MINIMO     TO TBL-BR-MINIMO   (TBL-BR-CNT)
027900           MOVE PR-CIERRE     TO TBL-BR-CIERRE   (TBL-BR-CNT)
028000           MOVE PR-VOLUMEN    TO TBL-BR-VOLUMEN  (TBL-BR-CNT)
028100        END-IF
028200        MOVE 0 TO WKS-SW-BARRA-LEIDA
028300        PERFORM LEE-PRECIOS
028400     END-IF.
028500 CARGA-BARRA-TICKER-E. EXIT.
028600
028700******************************************************************
028800*   U7 - M E D I A S   M O V I L E S   S M A   Y   E M A         *
028900******************************************************************
029000 CALCULA-SMA-EMA-SECTION SECTION.
029100     MOVE 'N' TO WKS-SMA20-OK-CDE WKS-SMA50-OK-CDE
029200     MOVE 0   TO WKS-SMA20 WKS-SMA50 WKS-VOL-SMA20
029300
029400     IF TBL-BR-CNT >= WKS-PERIODO-SMA-CORTO
029500        MOVE 0 TO WKS-SUMA
029600        PERFORM SUMA-CIERRES-SECTION
029700                VARYING WKS-I FROM TBL-BR-CNT BY -1
029800                UNTIL WKS-I < TBL-BR-CNT - 19
029900        COMPUTE WKS-SMA20 ROUNDED =
030000          WKS-SUMA / WKS-PERIODO-SMA-CORTO
030100        MOVE 'S' TO WKS-SMA20-OK-CDE
030200
030300        MOVE 0 TO WKS-SUMA
030400        PERFORM SUMA-VOLUMENES-SECTION
030500                VARYING WKS-I FROM TBL-BR-CNT BY -1
030600                UNTIL WKS-I < TBL-BR-CNT - 19
030700        COMPUTE WKS-VOL-SMA20 ROUNDED =
030800          WKS-SUMA / WKS-PERIODO-SMA-CORTO
030900     END-IF
031000
031100     IF TBL-BR-CNT >= WKS-PERIODO-SMA-LARGO
031200        MOVE 0 TO WKS-SUMA
031300        PERFORM SUMA-CIERRES-SECTION
031400                VARYING WKS-I FROM TBL-BR-CNT BY -1
031500                UNTIL WKS-I < TBL-BR-CNT - 49
031600        COMPUTE WKS-SMA50 ROUNDED =
031700          WKS-SUMA / WKS-PERIODO-SMA-LARGO
031800        MOVE 'S' TO WKS-SMA50-OK-CDE
031900     END-IF.
032000 CALCULA-SMA-EMA-SECTION-E. EXIT.
032100
032200 SUMA-CIERRES-SECTION SECTION.
032300     ADD TBL-BR-CIERRE (WKS-I) TO WKS-SUMA.
032400 SUMA-CIERRES-SECTION-E. EXIT.
032500
032600 SUMA-VOLUMENES-SECTION SECTION.
032700     ADD TBL-BR-VOLUMEN (WKS-I) TO WKS-SUMA.
032800 SUMA-VOLUMENES-SECTION-E. EXIT.
032900
033000******************************************************************
033100*   U7 - E M A   G E N E R I C A   S O B R E   T B L - B A R R A *
033200******************************************************************
033300*--> CALCULA LA EMA(WKS-N) DE LOS CIERRES EN WKS-EMA12-ACTUAL,
033400*--> USADA TANTO PARA EL MACD COMO PARA SUS SERIES COMPLETAS.
033500 CALCULA-EMA12-SECTION SECTION.
033600     IF TBL-BR-CNT >= 12
033700        COMPUTE WKS-EMA-K = 2 / (12 + 1)
033800        MOVE 0 TO WKS-SUMA
033900        PERFORM SUMA-CIERRES-SECTION
034000                VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 12
034100        COMPUTE WKS-EMA-PREVIO ROUNDED = WKS-SUMA / 12
034200        MOVE WKS-EMA-PREVIO TO TBL-EMA12 (12)
034300        PERFORM AVANZA-EMA12-SECTION
034400                VARYING WKS-I FROM 13 BY 1
034500                UNTIL WKS-I > TBL-BR-CNT
034600        MOVE WKS-EMA-PREVIO TO WKS-EMA12-ACTUAL
034700     END-IF.
034800 CALCULA-EMA12-SECTION-E. EXIT.
034900
035000 AVANZA-EMA12-SECTION SECTION.
035100     COMPUTE WKS-EMA-PREVIO ROUNDED =
035200             (TBL-BR-CIERRE (WKS-I) - WKS-EMA-PREVIO) * WKS-EMA-K
035300             + WKS-EMA-PREVIO
035400     MOVE WKS-EMA-PREVIO TO TBL-EMA12 (WKS-I).
035500 AVANZA-EMA12-SECTION-E. EXIT.
035600
035700 CALCULA-EMA26-SECTION SECTION.
035800     IF TBL-BR-CNT >= 26
035900        COMPUTE WKS-EMA-K = 2 / (26 + 1)
036000        MOVE 0 TO WKS-SUMA
036100        PERFORM SUMA-CIERRES-SECTION
036200                VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 26
036300        COMPUTE WKS-EMA-PREVIO ROUNDED = WKS-SUMA / 26
036400        MOVE WKS-EMA-PREVIO TO TBL-EMA26 (26)
036500        PERFORM AVANZA-EMA26-SECTION
036600                VARYING WKS-I FROM 27 BY 1
036700                UNTIL WKS-I > TBL-BR-CNT
036800        MOVE WKS-EMA-PREVIO TO WKS-EMA26-ACTUAL
036900     END-IF.
037000 CALCULA-EMA26-SECTION-E. EXIT.
037100
037200 AVANZA-EMA26-SECTION SECTION.
037300     COMPUTE WKS-EMA-PREVIO ROUNDED =
037400             (TBL-BR-CIERRE (WKS-I) - WKS-EMA-PREVIO) * WKS-EMA-K
037500             + WKS-EMA-PREVIO
037600     MOVE WKS-EMA-PREVIO TO TBL-EMA26 (WKS-I).
037700 AVANZA-EMA26-SECTION-E. EXIT.
037800
037900******************************************************************
038000*              U 7  -  R S I  ( 1 4 )                            *
038100******************************************************************
038200 CALCULA-RSI-SECTION SECTION.
038300     MOVE 'N' TO WKS-RSI-OK-CDE
038400     MOVE 0   TO WKS-RSI WKS-SUMA-GANANCIA WKS-SUMA-PERDIDA
038500
038600     IF TBL-BR-CNT >= WKS-PERIODO-RSI + 1
038700        PERFORM ACUMULA-DELTA-RSI-SECTION
038800                VARYING WKS-I FROM TBL-BR-CNT BY -1
038900                UNTIL WKS-I < TBL-BR-CNT - 13
039000        COMPUTE WKS-PROM-GANANCIA ROUNDED =
039100          WKS-SUMA-GANANCIA / WKS-PERIODO-RSI
039200        COMPUTE WKS-PROM-PERDIDA  ROUNDED =
039300          WKS-SUMA-PERDIDA / WKS-PERIODO-RSI
039400        IF WKS-PROM-PERDIDA = 0
039500           MOVE 100 TO WKS-RSI
039600        ELSE
039700           COMPUTE WKS-RSI ROUNDED =
039800                   100 - 100 / (1 + (WKS-PROM-GANANCIA /
039900                                     WKS-PROM-PERDIDA))
040000        END-IF
040100        MOVE 'S' TO WKS-RSI-OK-CDE
040200     END-IF.
040300 CALCULA-RSI-SECTION-E. EXIT.
040400
040500 ACUMULA-DELTA-RSI-SECTION SECTION.
040600     COMPUTE WKS-DELTA = TBL-BR-CIERRE (WKS-I) -
040700                          TBL-BR-CIERRE (WKS-I - 1)
040800     IF WKS-DELTA > 0
040900        ADD WKS-DELTA TO WKS-SUMA-GANANCIA
041000     ELSE
041100        SUBTRACT WKS-DELTA FROM WKS-SUMA-PERDIDA
041200     END-IF.
041300 ACUMULA-DELTA-RSI-SECTION-E. EXIT.
041400
041500******************************************************************
041600*         U 7  -  M A C D  ( 1 2 , 2 6 , 9 )                     *
041700******************************************************************
041800 CALCULA-MACD-SECTION SECTION.
041900     MOVE 'N' TO WKS-MACD-OK-CDE
042000     MOVE 0   TO WKS-MACD-LINEA WKS-MACD-SENAL WKS-MACD-HIST
042100
042200     IF TBL-BR-CNT >= 35
042300        PERFORM CALCULA-EMA12-SECTION
042400        PERFORM CALCULA-EMA26-SECTION
042500        PERFORM CALCULA-SERIE-MACD-SECTION
042600                VARYING WKS-I FROM 26 BY 1
042700                UNTIL WKS-I > TBL-BR-CNT
042800        MOVE TBL-MACD (TBL-BR-CNT) TO WKS-MACD-LINEA
042900
043000        COMPUTE WKS-EMA-K = 2 / (9 + 1)
043100        MOVE 0 TO WKS-SUMA
043200        PERFORM SUMA-MACD-SEMILLA-SECTION
043300                VARYING WKS-I FROM 26 BY 1 UNTIL WKS-I > 34
043400        COMPUTE WKS-MACD-SENAL ROUNDED = WKS-SUMA / 9
043500        PERFORM AVANZA-SENAL-MACD-SECTION
043600                VARYING WKS-I FROM 35 BY 1
043700                UNTIL WKS-I > TBL-BR-CNT
043800
043900        COMPUTE WKS-MACD-HIST = WKS-MACD-LINEA - WKS-MACD-SENAL
044000        MOVE 'S' TO WKS-MACD-OK-CDE
044100     END-IF.
044200 CALCULA-MACD-SECTION-E. EXIT.
044300
044400 CALCULA-SERIE-MACD-SECTION SECTION.
044500     COMPUTE TBL-MACD (WKS-I) =
044600             TBL-EMA12 (WKS-I) - TBL-EMA26 (WKS-I).
044700 CALCULA-SERIE-MACD-SECTION-E. EXIT.
044800
044900 SUMA-MACD-SEMILLA-SECTION SECTION.
045000     ADD TBL-MACD (WKS-I) TO WKS-SUMA.
045100 SUMA-MACD-SEMILLA-SECTION-E. EXIT.
045200
045300 AVANZA-SENAL-MACD-SECTION SECTION.
045400     COMPUTE WKS-MACD-SENAL ROUNDED =
045500             (TBL-MACD (WKS-I) - WKS-MACD-SENAL) * WKS-EMA-K
045600             + WKS-MACD-SENAL.
045700 AVANZA-SENAL-MACD-SECTION-E. EXIT.
045800
045900******************************************************************
046000*        U 7  -  B A N D A S   D E   B O L L I N G E R           *
046100******************************************************************
046200 CALCULA-BANDAS-SECTION SECTION.
046300     MOVE 'N' TO WKS-BANDA-OK-CDE
046400     MOVE 0   TO WKS-BANDA-MEDIA WKS-BANDA-SUP WKS-BANDA-INF
046500                 WKS-BANDA-ANCHO WKS-BANDA-DESVEST
046600
046700     IF WKS-SMA20-OK
046800        MOVE WKS-SMA20 TO WKS-BANDA-MEDIA
046900        MOVE 0 TO WKS-SUMA-CUAD
047000        PERFORM ACUMULA-VARIANZA-SECTION
047100                VARYING WKS-I FROM TBL-BR-CNT BY -1
047200                UNTIL WKS-I < TBL-BR-CNT - 19
047300        COMPUTE WKS-RAIZ-ORIGEN = WKS-SUMA-CUAD / 20
047400        PERFORM CALCULA-RAIZ-SECTION
047500        MOVE WKS-RAIZ-VALOR TO WKS-BANDA-DESVEST
047600        COMPUTE WKS-BANDA-SUP ROUNDED =
047700                WKS-BANDA-MEDIA + (2 * WKS-BANDA-DESVEST)
047800        COMPUTE WKS-BANDA-INF ROUNDED =
047900                WKS-BANDA-MEDIA - (2 * WKS-BANDA-DESVEST)
048000        IF WKS-BANDA-MEDIA > 0
048100           COMPUTE WKS-BANDA-ANCHO ROUNDED =
048200                   (WKS-BANDA-SUP - WKS-BANDA-INF) /
048300                   WKS-BANDA-MEDIA
048400        END-IF
048500        MOVE 'S' TO WKS-BANDA-OK-CDE
048600     END-IF.
048700 CALCULA-BANDAS-SECTION-E. EXIT.
048800
048900 ACUMULA-VARIANZA-SECTION SECTION.
049000     COMPUTE WKS-SUMA-CUAD =
049100             WKS-SUMA-CUAD +
049200             (TBL-BR-CIERRE (WKS-I) - WKS-BANDA-MEDIA) *
049300             (TBL-BR-CIERRE (WKS-I) - WKS-BANDA-MEDIA).
049400 ACUMULA-VARIANZA-SECTION-E. EXIT.
049500
049600*--> CALCULA-RAIZ-SECTION OBTIENE LA RAIZ CUADRADA DE
049700*--> WKS-RAIZ-ORIGEN POR EL METODO DE NEWTON, YA QUE ESTE
049800*--> COMPILADOR NO TRAE FUNCIONES DE PUNTO FLOTANTE (U7).
049900 CALCULA-RAIZ-SECTION SECTION.
050000     IF WKS-RAIZ-ORIGEN > 0
050100        COMPUTE WKS-RAIZ-VALOR = WKS-RAIZ-ORIGEN / 2
050200        PERFORM AVANZA-RAIZ-SECTION
050300                VARYING WKS-RAIZ-ITER FROM 1 BY 1
050400                UNTIL WKS-RAIZ-ITER > 20
050500     ELSE
050600        MOVE 0 TO WKS-RAIZ-VALOR
050700     END-IF.
050800 CALCULA-RAIZ-SECTION-E. EXIT.
050900
051000 AVANZA-RAIZ-SECTION SECTION.
051100     COMPUTE WKS-RAIZ-VALOR ROUNDED =
051200             (WKS-RAIZ-VALOR +
051300              (WKS-RAIZ-ORIGEN / WKS-RAIZ-VALOR)) / 2.
051400 AVANZA-RAIZ-SECTION-E. EXIT.
051500
051600******************************************************************
051700*        U 7  -  O B V   Y   P I V O T E S                      *
051800******************************************************************
051900 CALCULA-OBV-PIVOTES-SECTION SECTION.
052000     MOVE 'N' TO WKS-PIVOTE-OK-CDE
052100     MOVE 0   TO WKS-PIVOTE-P WKS-PIVOTE-R1 WKS-PIVOTE-R2
052200                 WKS-PIVOTE-S1 WKS-PIVOTE-S2
052300
052400     IF TBL-BR-CNT > 0
052500        MOVE TBL-BR-VOLUMEN (1) TO WKS-OBV
052600        PERFORM AVANZA-OBV-SECTION
052700                VARYING WKS-I FROM 2 BY 1 UNTIL WKS-I > TBL-BR-CNT
052800     END-IF
052900
053000     IF TBL-BR-CNT > 1
053100        COMPUTE WKS-I-ANT = TBL-BR-CNT - 1
053200        COMPUTE WKS-PIVOTE-P ROUNDED =
053300                (TBL-BR-MAXIMO (WKS-I-ANT) +
053400                 TBL-BR-MINIMO (WKS-I-ANT) +
053500                 TBL-BR-CIERRE (WKS-I-ANT)) / 3
053600        COMPUTE WKS-PIVOTE-R1 ROUNDED =
053700                (2 * WKS-PIVOTE-P) - TBL-BR-MINIMO (WKS-I-ANT)
053800        COMPUTE WKS-PIVOTE-R2 ROUNDED =
053900                WKS-PIVOTE-P + (TBL-BR-MAXIMO (WKS-I-ANT) -
054000                                 TBL-BR-MINIMO (WKS-I-ANT))
054100        COMPUTE WKS-PIVOTE-S1 ROUNDED =
054200                (2 * WKS-PIVOTE-P) - TBL-BR-MAXIMO (WKS-I-ANT)
054300        COMPUTE WKS-PIVOTE-S2 ROUNDED =
054400                WKS-PIVOTE-P - (TBL-BR-MAXIMO (WKS-I-ANT) -
054500                                 TBL-BR-MINIMO (WKS-I-ANT))
054600        MOVE 'S' TO WKS-PIVOTE-OK-CDE
054700     END-IF.
054800 CALCULA-OBV-PIVOTES-SECTION-E. EXIT.
054900
055000 AVANZA-OBV-SECTION SECTION.
055100     IF TBL-BR-CIERRE (WKS-I) > TBL-BR-CIERRE (WKS-I - 1)
055200        ADD TBL-BR-VOLUMEN (WKS-I) TO WKS-OBV
055300     ELSE
055400        IF TBL-BR-CIERRE (WKS-I) < TBL-BR-CIERRE (WKS-I - 1)
055500           SUBTRACT TBL-BR-VOLUMEN (WKS-I) FROM WKS-OBV
055600        END-IF
055700     END-IF.
055800 AVANZA-OBV-SECTION-E. EXIT.
055900
056000******************************************************************
056100*           U 7  -  S E N A L   C O M P U E S T A                *
056200******************************************************************
056300 CALCULA-SENAL-SECTION SECTION.
056400    MOVE SPACES TO WKS-SENAL-COMPUESTA
056500    MOVE 0      TO WKS-SENAL-LONGITUD
056600
056700    IF WKS-RSI-OK AND WKS-RSI < 30
056800       MOVE 1 TO WKS-ETIQUETA-CDE
056900       PERFORM AGREGA-ETIQUETA-SECTION
057000    END-IF
057100    IF WKS-RSI-OK AND WKS-RSI > 70
057200       MOVE 2 TO WKS-ETIQUETA-CDE
057300       PERFORM AGREGA-ETIQUETA-SECTION
057400    END-IF
057500    IF WKS-MACD-OK AND WKS-MACD-HIST > 0
057600       MOVE 3 TO WKS-ETIQUETA-CDE
057700       PERFORM AGREGA-ETIQUETA-SECTION
057800    END-IF
057900    IF WKS-MACD-OK AND WKS-MACD-HIST NOT > 0
058000       MOVE 4 TO WKS-ETIQUETA-CDE
058100       PERFORM AGREGA-ETIQUETA-SECTION
058200    END-IF
058300    IF WKS-BANDA-OK AND WKS-BANDA-ANCHO < 0.1
058400       MOVE 5 TO WKS-ETIQUETA-CDE
058500       PERFORM AGREGA-ETIQUETA-SECTION
058600    END-IF
058700    IF WKS-SMA20-OK AND WKS-SMA50-OK AND WKS-SMA20 > WKS-SMA50
058800       MOVE 6 TO WKS-ETIQUETA-CDE
058900       PERFORM AGREGA-ETIQUETA-SECTION
059000    END-IF
059100    IF WKS-SMA20-OK AND WKS-SMA50-OK AND WKS-SMA20 NOT > WKS-SMA50
059200       MOVE 7 TO WKS-ETIQUETA-CDE
059300       PERFORM AGREGA-ETIQUETA-SECTION
059400    END-IF
059500
059600    IF WKS-SENAL-LONGITUD = 0
059700       MOVE 'NEUTRAL' TO WKS-SENAL-COMPUESTA
059800    END-IF.
059900 CALCULA-SENAL-SECTION-E. EXIT.
060000
060100*--> AGREGA-ETIQUETA-SECTION CONSTRUYE LA ETIQUETA CORRESPONDIENTE
060200*--> SEGUN EL CODIGO RECIBIDO EN WKS-ETIQUETA-CDE (FIJADO POR EL
060300*--> LLAMADOR EN CALCULA-SENAL-SECTION), SEPARANDO CON COMA-ESP.
060400*--> SI YA HAY CONTENIDO PREVIO (U7).
060500 AGREGA-ETIQUETA-SECTION SECTION.
060600    IF WKS-SENAL-LONGITUD > 0
060700       STRING WKS-SENAL-COMPUESTA (1:WKS-SENAL-LONGITUD)
060800              ', '
060900              DELIMITED BY SIZE
061000         INTO WKS-SENAL-COMPUESTA
061100       END-STRING
061200       ADD 2 TO WKS-SENAL-LONGITUD
061300    END-IF
061400    EVALUATE WKS-ETIQUETA-CDE
061500       WHEN 1
061600          STRING WKS-SENAL-COMPUESTA (1:WKS-SENAL-LONGITUD)
061700                 'RSI_OVERSOLD' DELIMITED BY SIZE
061800            INTO WKS-SENAL-COMPUESTA
061900          END-STRING
062000          ADD 12 TO WKS-SENAL-LONGITUD
062100       WHEN 2
062200          STRING WKS-SENAL-COMPUESTA (1:WKS-SENAL-LONGITUD)
062300                 'RSI_OVERBOUGHT' DELIMITED BY SIZE
062400            INTO WKS-SENAL-COMPUESTA
062500          END-STRING
062600          ADD 14 TO WKS-SENAL-LONGITUD
062700       WHEN 3
062800          STRING WKS-SENAL-COMPUESTA (1:WKS-SENAL-LONGITUD)
062900                 'MACD_BULLISH' DELIMITED BY SIZE
063000            INTO WKS-SENAL-COMPUESTA
063100          END-STRING
063200          ADD 12 TO WKS-SENAL-LONGITUD
063300       WHEN 4
063400          STRING WKS-SENAL-COMPUESTA (1:WKS-SENAL-LONGITUD)
063500                 'MACD_BEARISH' DELIMITED BY SIZE
063600            INTO WKS-SENAL-COMPUESTA
063700          END-STRING
063800          ADD 12 TO WKS-SENAL-LONGITUD
063900       WHEN 5
064000          STRING WKS-SENAL-COMPUESTA (1:WKS-SENAL-LONGITUD)
064100                 'BB_SQUEEZE' DELIMITED BY SIZE
064200            INTO WKS-SENAL-COMPUESTA
064300          END-STRING
064400          ADD 10 TO WKS-SENAL-LONGITUD
064500       WHEN 6
064600          STRING WKS-SENAL-COMPUESTA (1:WKS-SENAL-LONGITUD)
064700                 'MA_GOLDEN_CROSS' DELIMITED BY SIZE
064800            INTO WKS-SENAL-COMPUESTA
064900          END-STRING
065000          ADD 15 TO WKS-SENAL-LONGITUD
065100       WHEN 7
065200          STRING WKS-SENAL-COMPUESTA (1:WKS-SENAL-LONGITUD)
065300                 'MA_DEATH_CROSS' DELIMITED BY SIZE
065400            INTO WKS-SENAL-COMPUESTA
065500          END-STRING
065600          ADD 14 TO WKS-SENAL-LONGITUD
065700    END-EVALUATE.
065800 AGREGA-ETIQUETA-SECTION-E. EXIT.
065900
066000******************************************************************
066100*       U7 - IMPRESION DEL RESUMEN TECNICO                       *
066200******************************************************************
066300 IMPRIME-RESUMEN-SECTION SECTION.
066400     MOVE TBL-BR-FECHA (TBL-BR-CNT) TO WKS-FECHA-BARRA
066500
066600     MOVE SPACES TO LIN-REPORTE
066700     STRING WKS-PROGRAMA-TITULO DELIMITED BY SIZE
066800            '  TICKER: '        DELIMITED BY SIZE
066900            WKS-TICKER-ACTUAL   DELIMITED BY SIZE
067000            ' AL '               DELIMITED BY SIZE
067100            WKS-FB-ANIO          DELIMITED BY SIZE
067200            '-'                  DELIMITED BY SIZE
067300            WKS-FB-MES           DELIMITED BY SIZE
067400            '-'                  DELIMITED BY SIZE
067500            WKS-FB-DIA           DELIMITED BY SIZE
067600       INTO LIN-REPORTE
067700     END-STRING
067800     WRITE LIN-REPORTE
067900
068000     MOVE SPACES TO LIN-REPORTE
068100     STRING 'RSI(14)=' DELIMITED BY SIZE
068200            WKS-RSI    DELIMITED BY SIZE
068300            ' MACD='   DELIMITED BY SIZE
068400            WKS-MACD-LINEA DELIMITED BY SIZE
068500            ' HIST='   DELIMITED BY SIZE
068600            WKS-MACD-HIST  DELIMITED BY SIZE
068700       INTO LIN-REPORTE
068800     END-STRING
068900     WRITE LIN-REPORTE
069000
069100     MOVE SPACES TO LIN-REPORTE
069200     STRING 'SMA20=' DELIMITED BY SIZE
069300            WKS-SMA20 DELIMITED BY SIZE
069400            ' SMA50=' DELIMITED BY SIZE
069500            WKS-SMA50 DELIMITED BY SIZE
069600            ' S1='    DELIMITED BY SIZE
069700            WKS-PIVOTE-S1 DELIMITED BY SIZE
069800            ' R1='    DELIMITED BY SIZE
069900            WKS-PIVOTE-R1 DELIMITED BY SIZE
070000       INTO LIN-REPORTE
070100     END-STRING
070200     WRITE LIN-REPORTE
070300
070400     MOVE SPACES TO LIN-REPORTE
070500     STRING 'SENAL: ' DELIMITED BY SIZE
070600            WKS-SENAL-COMPUESTA (1:WKS-SENAL-LONGITUD)
070700                                DELIMITED BY SIZE
070800       INTO LIN-REPORTE
070900     END-STRING
071000     WRITE LIN-REPORTE.
071100 IMPRIME-RESUMEN-SECTION-E. EXIT.
071200
071300 CIERRA-ARCHIVOS SECTION.
071400     CLOSE PRECIOS  REPORTE.
071500 CIERRA-ARCHIVOS-E. EXIT.
