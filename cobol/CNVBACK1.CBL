000100******************************************************************
000200* FECHA       : 14/09/1992                                      *
000300* PROGRAMADOR : E. RAMIREZ DIVAS (EEDR)                         *
000400* APLICACION  : BOLSA - SEGUIMIENTO DE ACCIONES                 *
000500* PROGRAMA    : CNVBACK1                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : MOTOR DE BACKTEST.  REPRODUCE LA ESTRATEGIA A   *
000800*             : (CRUCE DE MEDIAS) O LA ESTRATEGIA B (RSI) SOBRE *
000900*             : LA SERIE DE PRECIOS DE CADA ACCION, LLAMANDO A  *
001000*             : CNVPOS01 PARA ABRIR/REDUCIR LA POSICION, Y      *
001100*             : REGISTRANDO CADA OPERACION EN EL ARCHIVO DE     *
001200*             : TRADES.  AL FINAL CALCULA CAPITAL, RENDIMIENTO, *
001300*             : RACHA DE ACIERTOS, CAIDA MAXIMA Y RAZON SHARPE. *
001400* ARCHIVOS    : PRECIOS=E,OPERACIONES=S,REPORTE=S                *
001500* ACCION (ES) : E=ESCANEA, B=BACKTEST, R=REPORTE                 *
001600* PROGRAMA(S) : LLAMA A CNVPOS01                                 *
001700* INSTALADO   : DD/MM/AAAA                                       *
001800* BPM/RATIONAL: 301153                                           *
001900* NOMBRE      : MOTOR DE BACKTEST DE ESTRATEGIAS                 *
002000******************************************************************
002100 ID DIVISION.
002200 PROGRAM-ID. CNVBACK1.
002300 AUTHOR. E. RAMIREZ DIVAS.
002400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BANCA DE INVERSION.
002500 DATE-WRITTEN. 14/09/1992.
002600 DATE-COMPILED.
002700 SECURITY. USO INTERNO - PROHIBIDA SU DIVULGACION.
002800******************************************************************
002900*                    B I T A C O R A   D E   C A M B I O S       *
003000*----------------------------------------------------------------*
003100* FECHA       PROGRAMADOR  TICKET     DESCRIPCION                *
003200* 14/09/1992  EEDR         BPM301153  VERSION ORIGINAL: ESTRATE- *
003300*                                     GIA A (CRUCE DE MEDIAS).   *
003400* 05/06/1993  EEDR         BPM301205  SE AGREGA LA ESTRATEGIA B  *
003500*                                     (RSI) Y EL PARAMETRO DE    *
003600*                                     SELECCION POR SYSIN.       *
003700* 30/01/1995  HMAV         BPM301273  SE AGREGA EL CALCULO DE LA *
003800*                                     CAIDA MAXIMA (DRAWDOWN).   *
003900* 12/07/1996  JCAL         BPM301346  SE AGREGA LA RAZON SHARPE  *
004000*                                     AL RESUMEN DE BACKTEST.    *
004100* 21/08/1998  EEDR         BPM301407  REVISION Y2K: FECHAS DE LA *
004200*                                     BARRA EN FORMATO AAAAMMDD. *
004300* 04/02/1999  EEDR         BPM301408  CIERRE DE REVISION Y2K.    *
004400* 09/09/2002  HMAV         BPM301472  SE AMPLIA LA TABLA DE      *
004500*                                     BARRAS A 260 POSICIONES    *
004600*                                     (UN ANIO BURSATIL).        *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT PRECIOS      ASSIGN TO PRECIOS
005500            ORGANIZATION  IS SEQUENTIAL
005600            ACCESS        IS SEQUENTIAL
005700            FILE STATUS   IS FS-PRECIOS
005800                             FSE-PRECIOS.
005900
006000     SELECT OPERACIONES  ASSIGN TO OPERACIONES
006100            ORGANIZATION  IS SEQUENTIAL
006200            ACCESS        IS SEQUENTIAL
006300            FILE STATUS   IS FS-OPERACIONES
006400                             FSE-OPERACIONES.
006500
006600     SELECT REPORTE      ASSIGN TO REPORTE
006700            ORGANIZATION  IS LINE SEQUENTIAL
006800            ACCESS        IS SEQUENTIAL
006900            FILE STATUS   IS FS-REPORTE
007000                             FSE-REPORTE.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400******************************************************************
007500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007600******************************************************************
007700*   PRECIOS DIARIOS DE LAS ACCIONES, ORDENADOS POR TICKER/FECHA.
007800*   OPERACIONES GENERADAS POR EL MOTOR DE BACKTEST (TRADES).
007900*   REPORTE IMPRESO DEL RESUMEN DE BACKTEST.
008000 FD  PRECIOS.
008100     COPY CNVPRC01.
008200 FD  OPERACIONES.
008300     COPY CNVTRD01.
008400 FD  REPORTE
008500     RECORDING MODE IS F.
008600 01  LIN-REPORTE                  PIC X(132).
008700
008800 WORKING-STORAGE SECTION.
008900*--> CONSTANTES DE TRABAJO (NIVEL 77), PARAMETROS DEL BACKTEST
009000 77 WKS-PERIODO-SMA-BT        PIC 9(03) COMP VALUE 20.
009100 77 WKS-PERIODO-RSI-BT        PIC 9(02) COMP VALUE 14.
009200 77 WKS-RSI-BT-SOBREVENTA     PIC 9(02) COMP VALUE 30.
009300 77 WKS-RSI-BT-SOBRECOMPRA    PIC 9(02) COMP VALUE 70.
009400 77 WKS-TASA-LIBRE-RIESGO     PIC S9(01)V99 VALUE 0.02.
009500 77 WKS-DIAS-BURSATILES-ANIO  PIC 9(03) COMP VALUE 252.
009600******************************************************************
009700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009800******************************************************************
009900 01 WKS-FS-STATUS.
010000    02 WKS-STATUS.
010100*      PRECIOS DIARIOS
010200        04 FS-PRECIOS             PIC 9(02) VALUE ZEROES.
010300        04 FSE-PRECIOS.
010400           08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010500           08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010600           08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010700*      OPERACIONES (TRADES)
010800        04 FS-OPERACIONES         PIC 9(02) VALUE ZEROES.
010900        04 FSE-OPERACIONES.
011000           08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011100           08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011200           08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011300*      REPORTE IMPRESO
011400        04 FS-REPORTE             PIC 9(02) VALUE ZEROES.
011500        04 FSE-REPORTE.
011600           08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011700           08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011800           08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011900*      VARIABLES RUTINA DE FSE
012000        04 PROGRAMA               PIC X(08) VALUE SPACES.
012100        04 ARCHIVO                PIC X(08) VALUE SPACES.
012200        04 ACCION                 PIC X(10) VALUE SPACES.
012300        04 LLAVE                  PIC X(32) VALUE SPACES.
012400******************************************************************
012500*           PARAMETRO DE CORRIDA: ESTRATEGIA A EJECUTAR          *
012600******************************************************************
012700*--> VIENE POR SYSIN: 'A' CRUCE DE MEDIAS, 'B' RSI (U8)
012800 01  PARAMETROS.
012900     02 PM-ESTRATEGIA-CDE         PIC X(01).
013000     02 FILLER                    PIC X(07).
013100 01  WKS-ESTRATEGIA-CDE           PIC X(01) VALUE 'A'.
013200     88 WKS-ESTRATEGIA-A                    VALUE 'A'.
013300     88 WKS-ESTRATEGIA-B                    VALUE 'B'.
013400******************************************************************
013500*             TABLA DE BARRAS DIARIAS DEL TICKER EN PROCESO      *
013600******************************************************************
013700 01  TBL-BARRAS-AREA.
013800     02 TBL-BR-CNT             PIC 9(03) COMP VALUE 0.
013900     02 TBL-BARRA OCCURS 1 TO 260 TIMES
014000           DEPENDING ON TBL-BR-CNT
014100           INDEXED BY WKS-BR-IDX.
014200        04 TBL-BR-FECHA           PIC 9(08).
014300        04 TBL-BR-FECHA-R REDEFINES TBL-BR-FECHA.
014400           06 TBL-BR-FC-ANIO         PIC 9(04).
014500           06 TBL-BR-FC-MES          PIC 9(02).
014600           06 TBL-BR-FC-DIA          PIC 9(02).
014700        04 TBL-BR-CIERRE         PIC 9(07)V99.
014800******************************************************************
014900*        CURVA DE CAPITAL (EQUITY) Y RETORNOS DIARIOS (U8)       *
015000******************************************************************
015100 01  TBL-EQUITY-AREA.
015200     02 TBL-EQ-VALOR OCCURS 260 TIMES PIC S9(09)V99.
015300 01  TBL-RETORNOS-AREA.
015400     02 TBL-RETORNO OCCURS 260 TIMES PIC S9(01)V9999.
015500******************************************************************
015600*     AREA DE POSICION Y PARAMETROS PARA LLAMAR A CNVPOS01       *
015700******************************************************************
015800 01  PS-POSICION.
015900     05  PS-TICKER               PIC X(08).
016000     05  PS-ESTADO-CDE           PIC X(01).
016100         88  PS-NO-ABIERTA                 VALUE 'N'.
016200         88  PS-ABIERTA                    VALUE 'O'.
016300         88  PS-CERRADA                    VALUE 'C'.
016400     05  PS-CANTIDAD             PIC S9(09) COMP.
016500     05  PS-COSTO-PROMEDIO       PIC S9(07)V9999.
016600     05  PS-PRECIO-ACTUAL        PIC S9(07)V9999.
016700     05  PS-GANANCIA-REALIZADA   PIC S9(11)V99.
016800     05  PS-GANANCIA-NOREALIZADA PIC S9(11)V99.
016900     05  PS-GANANCIA-TOTAL       PIC S9(11)V99.
017000     05  FILLER                  PIC X(10).
017100 01  PS-PARAMETROS.
017200     05  PS-ACCION-CDE           PIC X(08).
017300         88  PS-ACCION-ABRIR              VALUE 'ABRIR'.
017400         88  PS-ACCION-AGREGAR            VALUE 'AGREGAR'.
017500         88  PS-ACCION-REDUCIR            VALUE 'REDUCIR'.
017600         88  PS-ACCION-VALORAR            VALUE 'VALORAR'.
017700     05  PS-CANTIDAD-MOV         PIC S9(09) COMP.
017800     05  PS-PRECIO-MOV           PIC S9(07)V9999.
017900 01  PS-RESPUESTA.
018000     05  PS-CODIGO-RC            PIC 9(02).
018100     05  PS-MENSAJE-RC           PIC X(50).
018200******************************************************************
018300*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
018400******************************************************************
018500 01 WKS-VARIABLES-TRABAJO.
018600    02 WKS-I                          PIC 9(03) COMP VALUE 0.
018700    02 WKS-J                          PIC 9(03) COMP VALUE 0.
018800    02 WKS-TICKER-ACTUAL               PIC X(08) VALUE SPACES.
018900    02 WKS-SUMA                        PIC S9(11)V9999 VALUE 0.
019000    02 WKS-SMA20-BT                    PIC S9(07)V99 VALUE 0.
019100    02 WKS-SUMA-GANANCIA               PIC S9(09)V99 VALUE 0.
019200    02 WKS-SUMA-PERDIDA                PIC S9(09)V99 VALUE 0.
019300    02 WKS-DELTA-BT                    PIC S9(07)V99 VALUE 0.
019400    02 WKS-PROM-GANANCIA-BT            PIC S9(07)V99 VALUE 0.
019500    02 WKS-PROM-PERDIDA-BT             PIC S9(07)V99 VALUE 0.
019600    02 WKS-RSI-BT                      PIC S9(03)V99 VALUE 0.
019700    02 WKS-ACCION-CDE                  PIC X(04) VALUE SPACES.
019800       88 WKS-ACCION-COMPRA                       VALUE 'BUY '.
019900       88 WKS-ACCION-VENTA                        VALUE 'SELL'.
020000    02 WKS-CONVICCION-OPERACION        PIC 9(03) VALUE 0.
020100    02 WKS-RAZON-OPERACION             PIC X(40) VALUE SPACES.
020200    02 WKS-PRESUPUESTO-COMPRA          PIC S9(11)V99 VALUE 0.
020300    02 WKS-ACCIONES-COMPRA             PIC S9(07) COMP VALUE 0.
020400    02 WKS-COSTO-COMPRA                PIC S9(11)V99 VALUE 0.
020500    02 WKS-ACCIONES-VENTA              PIC S9(07) COMP VALUE 0.
020600    02 WKS-PRODUCTO-VENTA              PIC S9(11)V99 VALUE 0.
020700    02 WKS-RESULTADO-VENTA             PIC S9(11)V99 VALUE 0.
020800    02 WKS-CAPITAL-INICIAL             PIC S9(09)V99
020900                                        VALUE 100000.00.
021000    02 WKS-CAPITAL-FINAL               PIC S9(11)V99 VALUE 0.
021100    02 WKS-CAJA                        PIC S9(11)V99 VALUE 0.
021200    02 WKS-CAJA-R REDEFINES WKS-CAJA.
021300       04 WKS-CAJA-ENTERA              PIC S9(09).
021400       04 WKS-CAJA-DECIMAL             PIC 9(2).
021500    02 WKS-ULT-COMPRA-PRECIO           PIC S9(07)V99 VALUE 0.
021600    02 WKS-ULT-COMPRA-ACCIONES         PIC S9(07) COMP VALUE 0.
021700    02 WKS-RETORNO-MONTO               PIC S9(11)V99 VALUE 0.
021800    02 WKS-RETORNO-PCT                 PIC S9(05)V99 VALUE 0.
021900    02 WKS-CONTADOR-VENTAS             PIC 9(05) COMP VALUE 0.
022000    02 WKS-CONTADOR-GANADAS            PIC 9(05) COMP VALUE 0.
022100    02 WKS-CONTADOR-PERDIDAS           PIC 9(05) COMP VALUE 0.
022200    02 WKS-CONTADOR-VENTAS-ED          PIC 9(05) VALUE 0.
022300    02 WKS-CONTADOR-GANADAS-ED         PIC 9(05) VALUE 0.
022400    02 WKS-CONTADOR-PERDIDAS-ED        PIC 9(05) VALUE 0.
022500    02 WKS-TASA-GANADAS                PIC S9(03)V99 VALUE 0.
022600    02 WKS-EQ-PICO                     PIC S9(11)V99 VALUE 0.
022700    02 WKS-DD-ACTUAL                   PIC S9(11)V99 VALUE 0.
022800    02 WKS-DD-MAX                      PIC S9(11)V99 VALUE 0.
022900    02 WKS-DD-MAX-PCT                  PIC S9(03)V99 VALUE 0.
023000    02 WKS-SUMA-RETORNOS               PIC S9(05)V9999 VALUE 0.
023100    02 WKS-SUMA-VAR-RETORNO            PIC S9(05)V9999 VALUE 0.
023200    02 WKS-MEDIA-RETORNO               PIC S9(01)V9999 VALUE 0.
023300    02 WKS-CONTADOR-RETORNOS           PIC 9(03) COMP VALUE 0.
023400    02 WKS-SHARPE                      PIC S9(03)V9999 VALUE 0.
023500*--> RAIZ-CUADRADA: SEMILLA Y CONTADOR DE ITERACIONES (NEWTON)
023600    02 WKS-RAIZ-ORIGEN                 PIC S9(05)V9999 VALUE 0.
023700    02 WKS-RAIZ-VALOR                  PIC S9(03)V9999 VALUE 0.
023800    02 WKS-RAIZ-ITER                   PIC 9(02) COMP VALUE 0.
023900    02 WKS-SW-FIN-PRECIOS              PIC 9(01) VALUE 0.
024000       88 FIN-PRECIOS                              VALUE 1.
024100    02 WKS-SW-BARRA-LEIDA              PIC 9(01) VALUE 0.
024200       88 HAY-BARRA-PENDIENTE                      VALUE 1.
024300    02 WKS-CONTADOR-TICKERS            PIC 9(05) COMP VALUE 0.
024400*--> FECHA DE LA ULTIMA BARRA, DESGLOSADA PARA EL REPORTE (U8)
024500    02 WKS-FECHA-BARRA                 PIC 9(08) VALUE ZEROES.
024600    02 WKS-FECHA-BARRA-R REDEFINES WKS-FECHA-BARRA.
024700       04 WKS-FB-ANIO                  PIC 9(04).
024800       04 WKS-FB-MES                   PIC 9(02).
024900       04 WKS-FB-DIA                   PIC 9(02).
025000
025100 01  WKS-PROGRAMA-TITULO.
025200     02 FILLER PIC X(40) VALUE
025300        'RESUMEN DEL MOTOR DE BACKTEST          '.
025400
025500 PROCEDURE DIVISION.
025600******************************************************************
025700*               S E C C I O N    P R I N C I P A L
025800******************************************************************
025900 000-MAIN SECTION.
026000     PERFORM APERTURA-ARCHIVOS
026100     PERFORM LEE-PARAMETROS
026200     PERFORM LEE-PRECIOS
026300     PERFORM PROCESA-TICKER-PRECIOS UNTIL FIN-PRECIOS
026400     PERFORM CIERRA-ARCHIVOS
026500     STOP RUN.
026600 000-MAIN-E. EXIT.
026700
026800 APERTURA-ARCHIVOS SECTION.
026900     MOVE    'CNVBACK1'         TO   PROGRAMA
027000     OPEN INPUT  PRECIOS
027100          OUTPUT OPERACIONES
027200                 REPORTE
027300     IF FS-PRECIOS NOT EQUAL 0 AND 97
027400        MOVE 'OPEN'     TO    ACCION
027500        MOVE SPACES     TO    LLAVE
027600        MOVE 'PRECIOS'  TO    ARCHIVO
027700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027800                              FS-PRECIOS, FSE-PRECIOS
027900        DISPLAY '>>> ERROR AL ABRIR PRECIOS, SE DETIENE <<<'
028000                UPON CONSOLE
028100        STOP RUN
028200     END-IF
028300     IF FS-OPERACIONES NOT EQUAL 0 AND 97
028400        MOVE 'OPEN'        TO    ACCION
028500        MOVE SPACES        TO    LLAVE
028600        MOVE 'OPERACIO'    TO    ARCHIVO
028700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
028800                              FS-OPERACIONES, FSE-OPERACIONES
028900        DISPLAY '>>> ERROR AL ABRIR OPERACIONES <<<'
029000                UPON CONSOLE
029100        STOP RUN
029200     END-IF.
029300 APERTURA-ARCHIVOS-E. EXIT.
029400
029500 LEE-PARAMETROS SECTION.
029600     MOVE SPACES TO PARAMETROS
029700     ACCEPT PARAMETROS FROM SYSIN
029800     MOVE PM-ESTRATEGIA-CDE TO WKS-ESTRATEGIA-CDE
029900     IF NOT WKS-ESTRATEGIA-A AND NOT WKS-ESTRATEGIA-B
030000        MOVE 'A' TO WKS-ESTRATEGIA-CDE
030100     END-IF.
030200 LEE-PARAMETROS-E. EXIT.
030300
030400 LEE-PRECIOS SECTION.
030500     IF NOT HAY-BARRA-PENDIENTE
030600        READ PRECIOS
030700          AT END
030800             MOVE 1 TO WKS-SW-FIN-PRECIOS
030900          NOT AT END
031000             MOVE 1 TO WKS-SW-BARRA-LEIDA
031100        END-READ
031200     END-IF.
031300 LEE-PRECIOS-E. EXIT.
031400
031500******************************************************************
031600*         P R O C E S O   D E   U N   T I C K E R   D E
031700*                    P R E C I O S
031800******************************************************************
031900 PROCESA-TICKER-PRECIOS SECTION.
032000     MOVE  0 TO TBL-BR-CNT
032100     MOVE  PR-TICKER TO WKS-TICKER-ACTUAL
032200
032300     PERFORM CARGA-BARRA-TICKER
032400             UNTIL FIN-PRECIOS
032500                OR PR-TICKER NOT = WKS-TICKER-ACTUAL
032600
032700     PERFORM INICIALIZA-POSICION-SECTION
032800     PERFORM EJECUTA-BACKTEST-SECTION
032900             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > TBL-BR-CNT
033000     PERFORM CALCULA-RESULTADOS-SECTION
033100     PERFORM IMPRIME-RESUMEN-SECTION
033200
033300     ADD 1 TO WKS-CONTADOR-TICKERS.
033400 PROCESA-TICKER-PRECIOS-E. EXIT.
033500
033600 CARGA-BARRA-TICKER SECTION.
033700     IF PR-TICKER = WKS-TICKER-ACTUAL
033800        IF TBL-BR-CNT < 260
033900           ADD 1 TO TBL-BR-CNT
034000           MOVE PR-FECHA      TO TBL-BR-FECHA  (TBL-BR-CNT)
034100           MOVE PR-CIERRE     TO TBL-BR-CIERRE (TBL-BR-CNT)
034200        END-IF
034300        MOVE 0 TO WKS-SW-BARRA-LEIDA
034400        PERFORM LEE-PRECIOS
034500     END-IF.
034600 CARGA-BARRA-TICKER-E. EXIT.
034700
034800******************************************************************
034900*   U9 - I N I C I A L I Z A   L A   P O S I C I O N             *
035000******************************************************************
035100 INICIALIZA-POSICION-SECTION SECTION.
035200     MOVE WKS-TICKER-ACTUAL TO PS-TICKER
035300     MOVE 'N'               TO PS-ESTADO-CDE
035400     MOVE 0                 TO PS-CANTIDAD
035500                                PS-COSTO-PROMEDIO
035600                                PS-PRECIO-ACTUAL
035700                                PS-GANANCIA-REALIZADA
035800                                PS-GANANCIA-NOREALIZADA
035900                                PS-GANANCIA-TOTAL
036000
036100     MOVE WKS-CAPITAL-INICIAL TO WKS-CAJA
036200     MOVE 0 TO WKS-ULT-COMPRA-PRECIO
036300               WKS-ULT-COMPRA-ACCIONES
036400               WKS-CONTADOR-VENTAS
036500               WKS-CONTADOR-GANADAS
036600               WKS-CONTADOR-PERDIDAS
036700               WKS-EQ-PICO
036800               WKS-DD-MAX
036900               WKS-DD-MAX-PCT.
037000 INICIALIZA-POSICION-SECTION-E. EXIT.
037100
037200******************************************************************
037300*   U8 - R E C O R R I D O   D E   U N A   B A R R A             *
037400******************************************************************
037500 EJECUTA-BACKTEST-SECTION SECTION.
037600     PERFORM MARCA-EQUITY-SECTION
037700     PERFORM EVALUA-REGLA-SECTION
037800
037900     EVALUATE TRUE
038000        WHEN WKS-ACCION-COMPRA  PERFORM EJECUTA-COMPRA-SECTION
038100        WHEN WKS-ACCION-VENTA   PERFORM EJECUTA-VENTA-SECTION
038200     END-EVALUATE
038300
038400     PERFORM ACTUALIZA-DRAWDOWN-SECTION.
038500 EJECUTA-BACKTEST-SECTION-E. EXIT.
038600
038700 MARCA-EQUITY-SECTION SECTION.
038800     IF PS-ABIERTA
038900        COMPUTE TBL-EQ-VALOR (WKS-I) =
039000                WKS-CAJA + (PS-CANTIDAD * TBL-BR-CIERRE (WKS-I))
039100     ELSE
039200        MOVE WKS-CAJA TO TBL-EQ-VALOR (WKS-I)
039300     END-IF.
039400 MARCA-EQUITY-SECTION-E. EXIT.
039500
039600******************************************************************
039700*   U8 - E V A L U A   R E G L A                                 *
039800******************************************************************
039900 EVALUA-REGLA-SECTION SECTION.
040000     MOVE SPACES TO WKS-ACCION-CDE
040100     MOVE SPACES TO WKS-RAZON-OPERACION
040200     MOVE 0      TO WKS-CONVICCION-OPERACION
040300
040400     EVALUATE TRUE
040500        WHEN WKS-ESTRATEGIA-A PERFORM EVALUA-REGLA-A-SECTION
040600        WHEN WKS-ESTRATEGIA-B PERFORM EVALUA-REGLA-B-SECTION
040700     END-EVALUATE.
040800 EVALUA-REGLA-SECTION-E. EXIT.
040900
041000*--> ESTRATEGIA A: CRUCE DE LA SERIE DE CIERRES CONTRA SU SMA(20)
041100 EVALUA-REGLA-A-SECTION SECTION.
041200     IF WKS-I >= WKS-PERIODO-SMA-BT
041300        MOVE 0 TO WKS-SUMA
041400        PERFORM SUMA-CIERRES-BT-SECTION
041500                VARYING WKS-J FROM WKS-I BY -1
041600                UNTIL WKS-J < WKS-I - 19
041700        COMPUTE WKS-SMA20-BT ROUNDED =
041800          WKS-SUMA / WKS-PERIODO-SMA-BT
041900
042000        IF TBL-BR-CIERRE (WKS-I) > WKS-SMA20-BT
042100           AND NOT PS-ABIERTA
042200           MOVE 'BUY '              TO WKS-ACCION-CDE
042300           MOVE 70                  TO WKS-CONVICCION-OPERACION
042400           MOVE 'CIERRE SOBRE LA SMA20' TO WKS-RAZON-OPERACION
042500        ELSE
042600           IF TBL-BR-CIERRE (WKS-I) < WKS-SMA20-BT
042700              AND PS-ABIERTA
042800              MOVE 'SELL'              TO WKS-ACCION-CDE
042900              MOVE 70                  TO WKS-CONVICCION-OPERACION
043000              MOVE 'CIERRE BAJO LA SMA20' TO WKS-RAZON-OPERACION
043100           END-IF
043200        END-IF
043300     END-IF.
043400 EVALUA-REGLA-A-SECTION-E. EXIT.
043500
043600 SUMA-CIERRES-BT-SECTION SECTION.
043700     ADD TBL-BR-CIERRE (WKS-J) TO WKS-SUMA.
043800 SUMA-CIERRES-BT-SECTION-E. EXIT.
043900
044000*--> ESTRATEGIA B: RSI(14) SOBRE LOS ULTIMOS 15 CIERRES
044100 EVALUA-REGLA-B-SECTION SECTION.
044200     IF WKS-I >= WKS-PERIODO-RSI-BT + 1
044300        MOVE 0 TO WKS-SUMA-GANANCIA WKS-SUMA-PERDIDA
044400        PERFORM ACUMULA-DELTA-BT-SECTION
044500                VARYING WKS-J FROM WKS-I BY -1
044600                UNTIL WKS-J < WKS-I - 13
044700        COMPUTE WKS-PROM-GANANCIA-BT ROUNDED =
044800                WKS-SUMA-GANANCIA / WKS-PERIODO-RSI-BT
044900        COMPUTE WKS-PROM-PERDIDA-BT  ROUNDED =
045000                WKS-SUMA-PERDIDA  / WKS-PERIODO-RSI-BT
045100
045200        IF WKS-PROM-PERDIDA-BT = 0
045300           MOVE 100 TO WKS-RSI-BT
045400        ELSE
045500           COMPUTE WKS-RSI-BT ROUNDED =
045600                   100 - 100 / (1 + (WKS-PROM-GANANCIA-BT /
045700                                     WKS-PROM-PERDIDA-BT))
045800        END-IF
045900
046000        IF WKS-RSI-BT < WKS-RSI-BT-SOBREVENTA AND NOT PS-ABIERTA
046100           MOVE 'BUY '             TO WKS-ACCION-CDE
046200           MOVE 80                 TO WKS-CONVICCION-OPERACION
046300           MOVE 'RSI EN SOBREVENTA' TO WKS-RAZON-OPERACION
046400        ELSE
046500           IF WKS-RSI-BT > WKS-RSI-BT-SOBRECOMPRA AND PS-ABIERTA
046600              MOVE 'SELL'             TO WKS-ACCION-CDE
046700              MOVE 80                 TO WKS-CONVICCION-OPERACION
046800              MOVE 'RSI EN SOBRECOMPRA' TO WKS-RAZON-OPERACION
046900           END-IF
047000        END-IF
047100     END-IF.
047200 EVALUA-REGLA-B-SECTION-E. EXIT.
047300
047400 ACUMULA-DELTA-BT-SECTION SECTION.
047500     COMPUTE WKS-DELTA-BT = TBL-BR-CIERRE (WKS-J) -
047600                              TBL-BR-CIERRE (WKS-J - 1)
047700     IF WKS-DELTA-BT > 0
047800        ADD WKS-DELTA-BT TO WKS-SUMA-GANANCIA
047900     ELSE
048000        SUBTRACT WKS-DELTA-BT FROM WKS-SUMA-PERDIDA
048100     END-IF.
048200 ACUMULA-DELTA-BT-SECTION-E. EXIT.
048300
048400******************************************************************
048500*   U8/U9 - E J E C U C I O N   D E   C O M P R A (BUY)          *
048600******************************************************************
048700 EJECUTA-COMPRA-SECTION SECTION.
048800     COMPUTE WKS-PRESUPUESTO-COMPRA ROUNDED = WKS-CAJA * 0.10
048900     COMPUTE WKS-ACCIONES-COMPRA =
049000             WKS-PRESUPUESTO-COMPRA / TBL-BR-CIERRE (WKS-I)
049100     COMPUTE WKS-COSTO-COMPRA ROUNDED =
049200             WKS-ACCIONES-COMPRA * TBL-BR-CIERRE (WKS-I)
049300
049400     IF WKS-ACCIONES-COMPRA > 0
049500        AND WKS-COSTO-COMPRA NOT > WKS-CAJA
049600        MOVE 'ABRIR'                TO PS-ACCION-CDE
049700        MOVE WKS-ACCIONES-COMPRA    TO PS-CANTIDAD-MOV
049800        MOVE TBL-BR-CIERRE (WKS-I)  TO PS-PRECIO-MOV
049900        CALL 'CNVPOS01' USING PS-POSICION, PS-PARAMETROS,
050000                               PS-RESPUESTA
050100        SUBTRACT WKS-COSTO-COMPRA FROM WKS-CAJA
050200        MOVE TBL-BR-CIERRE (WKS-I) TO WKS-ULT-COMPRA-PRECIO
050300        MOVE WKS-ACCIONES-COMPRA   TO WKS-ULT-COMPRA-ACCIONES
050400        PERFORM REGISTRA-OPERACION-SECTION
050500     ELSE
050600        MOVE SPACES TO WKS-ACCION-CDE
050700     END-IF.
050800 EJECUTA-COMPRA-SECTION-E. EXIT.
050900
051000******************************************************************
051100*   U8/U9 - E J E C U C I O N   D E   V E N T A (SELL)          *
051200******************************************************************
051300 EJECUTA-VENTA-SECTION SECTION.
051400     MOVE PS-CANTIDAD TO WKS-ACCIONES-VENTA
051500     COMPUTE WKS-PRODUCTO-VENTA ROUNDED =
051600             WKS-ACCIONES-VENTA * TBL-BR-CIERRE (WKS-I)
051700
051800     MOVE 'REDUCIR'              TO PS-ACCION-CDE
051900     MOVE WKS-ACCIONES-VENTA     TO PS-CANTIDAD-MOV
052000     MOVE TBL-BR-CIERRE (WKS-I)  TO PS-PRECIO-MOV
052100     CALL 'CNVPOS01' USING PS-POSICION, PS-PARAMETROS,
052200                            PS-RESPUESTA
052300
052400     ADD WKS-PRODUCTO-VENTA TO WKS-CAJA
052500     ADD 1 TO WKS-CONTADOR-VENTAS
052600
052700     COMPUTE WKS-RESULTADO-VENTA =
052800             (TBL-BR-CIERRE (WKS-I) - WKS-ULT-COMPRA-PRECIO) *
052900             WKS-ACCIONES-VENTA
053000     IF WKS-RESULTADO-VENTA > 0
053100        ADD 1 TO WKS-CONTADOR-GANADAS
053200     ELSE
053300        ADD 1 TO WKS-CONTADOR-PERDIDAS
053400     END-IF
053500
053600     PERFORM REGISTRA-OPERACION-SECTION.
053700 EJECUTA-VENTA-SECTION-E. EXIT.
053800
053900 ACTUALIZA-DRAWDOWN-SECTION SECTION.
054000     IF TBL-EQ-VALOR (WKS-I) > WKS-EQ-PICO
054100        MOVE TBL-EQ-VALOR (WKS-I) TO WKS-EQ-PICO
054200     END-IF
054300     IF WKS-EQ-PICO > 0
054400        COMPUTE WKS-DD-ACTUAL =
054500                WKS-EQ-PICO - TBL-EQ-VALOR (WKS-I)
054600        IF WKS-DD-ACTUAL > WKS-DD-MAX
054700           MOVE WKS-DD-ACTUAL TO WKS-DD-MAX
054800           COMPUTE WKS-DD-MAX-PCT ROUNDED =
054900                   (WKS-DD-MAX / WKS-EQ-PICO) * 100
055000        END-IF
055100     END-IF.
055200 ACTUALIZA-DRAWDOWN-SECTION-E. EXIT.
055300
055400******************************************************************
055500*   U8 - R E G I S T R A   O P E R A C I O N                     *
055600******************************************************************
055700 REGISTRA-OPERACION-SECTION SECTION.
055800     MOVE SPACES                  TO REG-OPERACION
055900     MOVE WKS-TICKER-ACTUAL       TO TR-TICKER
056000     MOVE WKS-ACCION-CDE          TO TR-ACCION-CDE
056100     MOVE TBL-BR-FECHA (WKS-I)    TO TR-FECHA
056200     MOVE TBL-BR-CIERRE (WKS-I)   TO TR-PRECIO
056300     MOVE WKS-CONVICCION-OPERACION TO TR-CONVICCION
056400     MOVE WKS-RAZON-OPERACION     TO TR-RAZON
056500
056600     IF TR-ACCION-COMPRA
056700        MOVE WKS-ACCIONES-COMPRA TO TR-ACCIONES
056800     ELSE
056900        MOVE WKS-ACCIONES-VENTA  TO TR-ACCIONES
057000     END-IF
057100
057200     WRITE REG-OPERACION
057300     IF FS-OPERACIONES NOT EQUAL 0
057400        MOVE 'WRITE'       TO    ACCION
057500        MOVE TR-TICKER     TO    LLAVE
057600        MOVE 'OPERACIO'    TO    ARCHIVO
057700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
057800                              FS-OPERACIONES, FSE-OPERACIONES
057900     END-IF.
058000 REGISTRA-OPERACION-SECTION-E. EXIT.
058100
058200******************************************************************
058300*   U8 - R E S U L T A D O S   D E L   B A C K T E S T           *
058400******************************************************************
058500 CALCULA-RESULTADOS-SECTION SECTION.
058600*--> CAPITAL FINAL: SE LIQUIDA AL ULTIMO VALOR DE LA CURVA DE
058700*--> EQUITY, NO AL ULTIMO PRECIO, TAL COMO LO HACE EL SISTEMA
058800*--> ORIGINAL (PARTICULARIDAD HEREDADA, SE MANTIENE TAL CUAL).
058900     COMPUTE WKS-CAPITAL-FINAL =
059000             WKS-CAJA +
059100             (PS-CANTIDAD * TBL-EQ-VALOR (TBL-BR-CNT))
059200
059300     COMPUTE WKS-RETORNO-MONTO =
059400             WKS-CAPITAL-FINAL - WKS-CAPITAL-INICIAL
059500     IF WKS-CAPITAL-INICIAL > 0
059600        COMPUTE WKS-RETORNO-PCT ROUNDED =
059700                (WKS-RETORNO-MONTO / WKS-CAPITAL-INICIAL) * 100
059800     END-IF
059900
060000     IF WKS-CONTADOR-VENTAS > 0
060100        COMPUTE WKS-TASA-GANADAS ROUNDED =
060200                (WKS-CONTADOR-GANADAS / WKS-CONTADOR-VENTAS) * 100
060300     ELSE
060400        MOVE 0 TO WKS-TASA-GANADAS
060500     END-IF
060600
060700     PERFORM CALCULA-SHARPE-SECTION.
060800 CALCULA-RESULTADOS-SECTION-E. EXIT.
060900
061000******************************************************************
061100*   U8 - R A Z O N   S H A R P E   D E   L A   E Q U I T Y       *
061200******************************************************************
061300 CALCULA-SHARPE-SECTION SECTION.
061400     MOVE 0 TO WKS-SHARPE WKS-SUMA-RETORNOS WKS-SUMA-VAR-RETORNO
061500               WKS-CONTADOR-RETORNOS WKS-MEDIA-RETORNO
061600
061700     IF TBL-BR-CNT >= 2
061800        PERFORM ACUMULA-RETORNO-SECTION
061900                VARYING WKS-I FROM 2 BY 1 UNTIL WKS-I > TBL-BR-CNT
062000        IF WKS-CONTADOR-RETORNOS > 0
062100           COMPUTE WKS-MEDIA-RETORNO ROUNDED =
062200                   WKS-SUMA-RETORNOS / WKS-CONTADOR-RETORNOS
062300           PERFORM CALCULA-VARIANZA-RETORNO-SECTION
062400                   VARYING WKS-I FROM 2 BY 1
062500                   UNTIL WKS-I > TBL-BR-CNT
062600           COMPUTE WKS-RAIZ-ORIGEN =
062700                   WKS-SUMA-VAR-RETORNO / WKS-CONTADOR-RETORNOS
062800           PERFORM CALCULA-RAIZ-SECTION
062900           IF WKS-RAIZ-VALOR > 0
063000              COMPUTE WKS-SHARPE ROUNDED =
063100                      (WKS-MEDIA-RETORNO -
063200                       (WKS-TASA-LIBRE-RIESGO /
063300                        WKS-DIAS-BURSATILES-ANIO)) /
063400                      WKS-RAIZ-VALOR
063500           END-IF
063600        END-IF
063700     END-IF.
063800 CALCULA-SHARPE-SECTION-E. EXIT.
063900
064000 ACUMULA-RETORNO-SECTION SECTION.
064100     IF TBL-EQ-VALOR (WKS-I - 1) NOT = 0
064200        COMPUTE TBL-RETORNO (WKS-I) ROUNDED =
064300                (TBL-EQ-VALOR (WKS-I) - TBL-EQ-VALOR (WKS-I - 1))
064400                / TBL-EQ-VALOR (WKS-I - 1)
064500        ADD TBL-RETORNO (WKS-I) TO WKS-SUMA-RETORNOS
064600        ADD 1 TO WKS-CONTADOR-RETORNOS
064700     END-IF.
064800 ACUMULA-RETORNO-SECTION-E. EXIT.
064900
065000 CALCULA-VARIANZA-RETORNO-SECTION SECTION.
065100     COMPUTE WKS-SUMA-VAR-RETORNO =
065200             WKS-SUMA-VAR-RETORNO +
065300             ((TBL-RETORNO (WKS-I) - WKS-MEDIA-RETORNO) *
065400              (TBL-RETORNO (WKS-I) - WKS-MEDIA-RETORNO)).
065500 CALCULA-VARIANZA-RETORNO-SECTION-E. EXIT.
065600
065700*--> CALCULA-RAIZ-SECTION OBTIENE LA RAIZ CUADRADA DE
065800*--> WKS-RAIZ-ORIGEN POR EL METODO DE NEWTON, YA QUE ESTE
065900*--> COMPILADOR NO TRAE FUNCIONES DE PUNTO FLOTANTE (U8).
066000 CALCULA-RAIZ-SECTION SECTION.
066100     IF WKS-RAIZ-ORIGEN > 0
066200        COMPUTE WKS-RAIZ-VALOR = WKS-RAIZ-ORIGEN / 2
066300        PERFORM AVANZA-RAIZ-SECTION
066400                VARYING WKS-RAIZ-ITER FROM 1 BY 1
066500                UNTIL WKS-RAIZ-ITER > 20
066600     ELSE
066700        MOVE 0 TO WKS-RAIZ-VALOR
066800     END-IF.
066900 CALCULA-RAIZ-SECTION-E. EXIT.
067000
067100 AVANZA-RAIZ-SECTION SECTION.
067200     COMPUTE WKS-RAIZ-VALOR ROUNDED =
067300             (WKS-RAIZ-VALOR +
067400              (WKS-RAIZ-ORIGEN / WKS-RAIZ-VALOR)) / 2.
067500 AVANZA-RAIZ-SECTION-E. EXIT.
067600
067700******************************************************************
067800*       U8 - I M P R E S I O N   D E L   R E S U M E N           *
067900******************************************************************
068000 IMPRIME-RESUMEN-SECTION SECTION.
068100*    CONVIERTE LOS CONTADORES COMP A CAMPOS EDITABLES ANTES
068200*    DE ARMAR LA LINEA DE REPORTE (STRING NO OPERA SOBRE COMP)
068300     MOVE WKS-CONTADOR-VENTAS   TO WKS-CONTADOR-VENTAS-ED
068400     MOVE WKS-CONTADOR-GANADAS  TO WKS-CONTADOR-GANADAS-ED
068500     MOVE WKS-CONTADOR-PERDIDAS TO WKS-CONTADOR-PERDIDAS-ED
068600     MOVE TBL-BR-FECHA (TBL-BR-CNT) TO WKS-FECHA-BARRA
068700
068800     MOVE SPACES TO LIN-REPORTE
068900     STRING WKS-PROGRAMA-TITULO DELIMITED BY SIZE
069000            '  TICKER: '        DELIMITED BY SIZE
069100            WKS-TICKER-ACTUAL   DELIMITED BY SIZE
069200            ' AL '              DELIMITED BY SIZE
069300            WKS-FB-ANIO         DELIMITED BY SIZE
069400            '-'                 DELIMITED BY SIZE
069500            WKS-FB-MES          DELIMITED BY SIZE
069600            '-'                 DELIMITED BY SIZE
069700            WKS-FB-DIA          DELIMITED BY SIZE
069800       INTO LIN-REPORTE
069900     END-STRING
070000     WRITE LIN-REPORTE
070100
070200     MOVE SPACES TO LIN-REPORTE
070300     STRING 'CAPITAL INICIAL=' DELIMITED BY SIZE
070400            WKS-CAPITAL-INICIAL DELIMITED BY SIZE
070500            ' CAPITAL FINAL=' DELIMITED BY SIZE
070600            WKS-CAPITAL-FINAL  DELIMITED BY SIZE
070700       INTO LIN-REPORTE
070800     END-STRING
070900     WRITE LIN-REPORTE
071000
071100     MOVE SPACES TO LIN-REPORTE
071200     STRING 'RENDIMIENTO=' DELIMITED BY SIZE
071300            WKS-RETORNO-MONTO DELIMITED BY SIZE
071400            ' ('              DELIMITED BY SIZE
071500            WKS-RETORNO-PCT   DELIMITED BY SIZE
071600            '%)'              DELIMITED BY SIZE
071700       INTO LIN-REPORTE
071800     END-STRING
071900     WRITE LIN-REPORTE
072000
072100     MOVE SPACES TO LIN-REPORTE
072200     STRING 'OPERACIONES=' DELIMITED BY SIZE
072300            WKS-CONTADOR-VENTAS-ED DELIMITED BY SIZE
072400            ' GANADAS='       DELIMITED BY SIZE
072500            WKS-CONTADOR-GANADAS-ED DELIMITED BY SIZE
072600            ' PERDIDAS='      DELIMITED BY SIZE
072700            WKS-CONTADOR-PERDIDAS-ED DELIMITED BY SIZE
072800            ' TASA='          DELIMITED BY SIZE
072900            WKS-TASA-GANADAS  DELIMITED BY SIZE
073000       INTO LIN-REPORTE
073100     END-STRING
073200     WRITE LIN-REPORTE
073300
073400     MOVE SPACES TO LIN-REPORTE
073500     STRING 'CAIDA MAXIMA=' DELIMITED BY SIZE
073600            WKS-DD-MAX        DELIMITED BY SIZE
073700            ' ('              DELIMITED BY SIZE
073800            WKS-DD-MAX-PCT    DELIMITED BY SIZE
073900            '%) SHARPE='      DELIMITED BY SIZE
074000            WKS-SHARPE        DELIMITED BY SIZE
074100       INTO LIN-REPORTE
074200     END-STRING
074300     WRITE LIN-REPORTE.
074400 IMPRIME-RESUMEN-SECTION-E. EXIT.
074500
074600 CIERRA-ARCHIVOS SECTION.
074700     CLOSE PRECIOS  OPERACIONES  REPORTE.
074800 CIERRA-ARCHIVOS-E. EXIT.
