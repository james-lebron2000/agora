000100******************************************************************
000200* FECHA       : 14/09/1992                                       *
000300* PROGRAMADOR : E. RAMIREZ DIVAS (EEDR)                          *
000400* APLICACION  : BOLSA - SEGUIMIENTO DE ACCIONES                  *
000500* PROGRAMA    : CNVSCAN1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRE CONTRA WATCHLIST, CALIFICA LA EVIDENCIA *
000800*             : DE CADA EVENTO DE MERCADO, VALIDA LA LINEA    *
000900*             : DE TIEMPO, CALCULA PUNTAJE DE CONVICCION,     *
001000*             : ARMA PLAN DE ENTRADA/SALIDA, EVALUA RIESGOS   *
001100*             : Y AVANZA ESTADO DE CADA ACCION.  EMITE EL     *
001200*             : ARCHIVO DE ANALISIS Y REPORTE DE CONTROL.     *
001300* ARCHIVOS    : WATCHLST=E,EVENTOS=E,ANALISIS=S,REPORTE=S        *
001400* ACCION (ES) : E=ESCANEA, R=REPORTE                             *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* BPM/RATIONAL: 301147                                           *
001700* NOMBRE      : ESCANEO DIARIO DE CONVICCION                     *
001800******************************************************************
001900 ID DIVISION.
002000 PROGRAM-ID. CNVSCAN1.
002100 AUTHOR. E. RAMIREZ DIVAS.
002200 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BANCA DE INVERSION.
002300 DATE-WRITTEN. 14/09/1992.
002400 DATE-COMPILED.
002500 SECURITY. USO INTERNO - PROHIBIDA SU DIVULGACION.
002600******************************************************************
002700*                    B I T A C O R A   D E   C A M B I O S       *
002800*----------------------------------------------------------------*
002900* FECHA       PROGRAMADOR  TICKET     DESCRIPCION                *
003000* 14/09/1992  EEDR         BPM301147  VERSION ORIGINAL DEL       *
003100*                                     ESCANEO DE CONVICCION.     *
003200* 02/03/1993  EEDR         BPM301198  SE AGREGA LA VALIDACION DE *
003300*                                     EVIDENCIA POR DOMINIO Y LA *
003400*                                     DETECCION DE CONFLICTOS DE *
003500*                                     LINEA DE TIEMPO.           *
003600* 21/11/1994  HMAV         BPM301266  SE AGREGA EL AGENTE DE     *
003700*                                     RIESGO Y LA MAQUINA DE     *
003800*                                     ESTADOS DE NEGOCIACION.    *
003900* 08/05/1996  JCAL         BPM301340  SE AGREGA EL CALCULO DE    *
004000*                                     HECHOS DE INVESTIGACION    *
004100*                                     (GANANCIAS, PRESENTACIONES *
004200*                                     Y VOLATILIDAD IMPLICITA).  *
004300* 19/08/1998  EEDR         BPM301402  REVISION Y2K: SE VALIDA *
004400*                                     LA COMPARACION DE       *
004500*                                     FECHAS CON SIGLO        *
004600*                                     (AAAAMMDD) EN TODA LA      *
004700*                                     ARITMETICA DE VENTANAS.    *
004800* 03/02/1999  EEDR         BPM301403  CIERRE REVISION Y2K, SE *
004900*                                     CONFIRMA QUE EL REPORTE *
005000*                                     NO TRUNCA EL SIGLO.     *
005100* 17/06/2001  HMAV         BPM301455  SE AJUSTA LA BANDA DE   *
005200*                                     CONVICCION MEDIA A 60-74*
005300* 25/02/2004  JCAL         BPM301502  SE AGREGA EL CONTROL    *
005400*                                     BREAK DE DISTRIBUCION   *
005500*                                     DE ESTADOS Y BANDAS.    *
005600* 11/10/2009  EEDR         BPM301588  SE AMPLIA LA TABLA DE   *
005700*                                     EVENTOS A 100 POSIC.    *
005800* 31/08/2011  HMAV         BPM301589  SE CORRIGE LA REGLA 6 DE*
005900*                                     LA MAQUINA DE ESTADOS   *
006000*                                     (S4 SIN POSICION PASA A *
006100*                                     S5) Y SE AGREGA BITACORA*
006200*                                     DE TRANSICIONES AL      *
006300*                                     REPORTE.  SE CORRIGE LA *
006400*                                     VENTANA DE LA BANDERA DE*
006500*                                     GANANCIAS A 7 DIAS Y SE *
006600*                                     NORMALIZA EL TITULO PARA*
006700*                                     LA DEDUPLICACION DE U2. *
006800******************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM
007300    CLASS CLASE-ALFANUMERICA IS 'a' THRU 'z', '0' THRU '9'.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT WATCHLST ASSIGN TO WATCHLST
007700            ORGANIZATION  IS SEQUENTIAL
007800            ACCESS        IS SEQUENTIAL
007900            FILE STATUS   IS FS-WATCHLST
008000                             FSE-WATCHLST.
008100
008200     SELECT EVENTOS   ASSIGN TO EVENTOS
008300            ORGANIZATION  IS SEQUENTIAL
008400            ACCESS        IS SEQUENTIAL
008500            FILE STATUS   IS FS-EVENTOS
008600                             FSE-EVENTOS.
008700
008800     SELECT ANALISIS  ASSIGN TO ANALISIS
008900            ORGANIZATION  IS SEQUENTIAL
009000            ACCESS        IS SEQUENTIAL
009100            FILE STATUS   IS FS-ANALISIS
009200                             FSE-ANALISIS.
009300
009400     SELECT REPORTE   ASSIGN TO REPORTE
009500            ORGANIZATION  IS LINE SEQUENTIAL
009600            ACCESS        IS SEQUENTIAL
009700            FILE STATUS   IS FS-REPORTE
009800                             FSE-REPORTE.
009900
010000 DATA DIVISION.
010100 FILE SECTION.
010200******************************************************************
010300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010400******************************************************************
010500*   WATCHLIST DE ACCIONES EN SEGUIMIENTO.
010600*   EVENTOS DE MERCADO NORMALIZADOS, ORDENADOS POR TICKER/TIPO/
010700*   FECHA-HORA.
010800*   SALIDA DEL ANALISIS POR TICKER.
010900*   REPORTE IMPRESO DE CONTROL DEL WATCHLIST.
011000 FD  WATCHLST.
011100     COPY CNVWLT01.
011200 FD  EVENTOS.
011300     COPY CNVEVT01.
011400 FD  ANALISIS.
011500     COPY CNVANL01.
011600 FD  REPORTE
011700     RECORDING MODE IS F.
011800 01  LIN-REPORTE                  PIC X(132).
011900
012000 WORKING-STORAGE SECTION.
012100*--> CONSTANTES DE TRABAJO (NIVEL 77), VALORES FIJOS DEL NEGOCIO
012200 77 WKS-UMBRAL-CONVICCION      PIC 9(03) COMP VALUE 60.
012300 77 WKS-DIAS-ALERTA-GANANCIAS  PIC 9(02) COMP VALUE 7.
012400 77 WKS-DIAS-LIMITE-EARN       PIC 9(02) COMP VALUE 30.
012500 77 WKS-LONGITUD-TITULO-NORM   PIC 9(02) COMP VALUE 48.
012600 77 WKS-STOP-ALT-FIJO          PIC 9(01)V99 VALUE 0.03.
012700 77 WKS-TP-ALT-FIJO            PIC 9(01)V99 VALUE 0.06.
012800******************************************************************
012900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
013000******************************************************************
013100 01 WKS-FS-STATUS.
013200    02 WKS-STATUS.
013300*      WATCHLIST DE ACCIONES
013400       04 FS-WATCHLST            PIC 9(02) VALUE ZEROES.
013500       04 FSE-WATCHLST.
013600          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013700          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013800          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013900*      EVENTOS DE MERCADO
014000       04 FS-EVENTOS             PIC 9(02) VALUE ZEROES.
014100       04 FSE-EVENTOS.
014200          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014300          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014400          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014500*      SALIDA DE ANALISIS
014600       04 FS-ANALISIS            PIC 9(02) VALUE ZEROES.
014700       04 FSE-ANALISIS.
014800          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014900          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
015000          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015100*      REPORTE IMPRESO
015200       04 FS-REPORTE             PIC 9(02) VALUE ZEROES.
015300       04 FSE-REPORTE.
015400          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
015500          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
015600          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015700*      VARIABLES RUTINA DE FSE
015800       04 PROGRAMA               PIC X(08) VALUE SPACES.
015900       04 ARCHIVO                PIC X(08) VALUE SPACES.
016000       04 ACCION                 PIC X(10) VALUE SPACES.
016100       04 LLAVE                  PIC X(32) VALUE SPACES.
016200******************************************************************
016300*              TABLA DE EVENTOS DEL TICKER EN PROCESO            *
016400******************************************************************
016500 01  TBL-EVENTOS-AREA.
016600     02 TBL-EV-CNT             PIC 9(03) COMP VALUE 0.
016700     02 TBL-EVENTO OCCURS 1 TO 100 TIMES
016800           DEPENDING ON TBL-EV-CNT
016900           INDEXED BY WKS-EV-IDX.
017000        04 TBL-EV-TIPO            PIC X(02).
017100        04 TBL-EV-FECHA           PIC 9(08).
017200        04 TBL-EV-HORA            PIC 9(06).
017300        04 TBL-EV-TITULO          PIC X(48).
017400        04 TBL-EV-DOMINIO         PIC X(32).
017500        04 TBL-EV-EVIDENCIA-CDE   PIC X(01).
017600        04 TBL-EV-IMPORTANCIA     PIC 9(01).
017700        04 TBL-EV-VI-ATM          PIC 9(01)V9(4).
017800        04 TBL-EV-EVENTO-ID       PIC X(08).
017900        04 TBL-EV-PRIORIDAD       PIC 9(01) COMP VALUE 0.
018000        04 TBL-EV-VIVO-CDE        PIC X(01) VALUE 'S'.
018100           88 TBL-EV-VIVO                    VALUE 'S'.
018200           88 TBL-EV-DESCARTADO              VALUE 'N'.
018300        04 FILLER                 PIC X(05).
018400******************************************************************
018500*        TABLA DE BANDERAS DE RIESGO POR CARACTER (U5)           *
018600******************************************************************
018700 01  TABLA-BANDERAS.
018800     02 FILLER                 PIC X(04) VALUE 'NNNN'.
018900 01  F-BANDERAS REDEFINES TABLA-BANDERAS.
019000     02 BANDERA-CARACTER       PIC X OCCURS 4 TIMES.
019100******************************************************************
019200*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
019300******************************************************************
019400 01 WKS-VARIABLES-TRABAJO.
019500    02 WKS-I                          PIC 9(03) COMP VALUE 0.
019600    02 WKS-J                          PIC 9(03) COMP VALUE 0.
019700    02 WKS-N                          PIC 9(05) COMP VALUE 0.
019800    02 WKS-CONTADOR-C                 PIC 9(03) COMP VALUE 0.
019900    02 WKS-CONFLICTOS                 PIC 9(03) COMP VALUE 0.
020000    02 WKS-PENDIENTES                 PIC 9(03) COMP VALUE 0.
020100    02 WKS-SUMA-PRIORIDAD             PIC 9(05) COMP VALUE 0.
020200    02 WKS-SUMA-IMPORTANCIA           PIC 9(05) COMP VALUE 0.
020300    02 WKS-CONTADOR-ER                PIC 9(03) COMP VALUE 0.
020400    02 WKS-CONTADOR-IV                PIC 9(03) COMP VALUE 0.
020500    02 WKS-SUMA-IV                    PIC 9(07)V9(4) VALUE 0.
020600    02 WKS-PROM-IV                    PIC 9(01)V9(4) VALUE 0.
020700    02 WKS-CONTADOR-EARN-30           PIC 9(03) COMP VALUE 0.
020800    02 WKS-CONTADOR-FILE-45           PIC 9(03) COMP VALUE 0.
020900    02 WKS-EVENTOS-VIVOS              PIC 9(03) COMP VALUE 0.
021000    02 WKS-K                          PIC 9(02) COMP VALUE 0.
021100   02 WKS-M                           PIC 9(02) COMP VALUE 0.
021200   02 WKS-TITULO-AUX                 PIC X(48) VALUE SPACES.
021300   02 WKS-TITULO-NORM                PIC X(48) VALUE SPACES.
021400   02 WKS-TITULO-NORM-R REDEFINES WKS-TITULO-NORM.
021500   04 WKS-TITULO-NORM-CHR OCCURS 48 TIMES PIC X(01).
021600   02 WKS-TITULO-NORM-I              PIC X(48) VALUE SPACES.
021700   02 WKS-TITULO-NORM-J              PIC X(48) VALUE SPACES.
021800   02 WKS-SW-ULT-ESPACIO            PIC X(01) VALUE 'N'.
021900    02 WKS-HORA-I-GRP.
022000    04 WKS-HORA-I              PIC 9(06) VALUE 0.
022100    04 WKS-HORA-I-R REDEFINES WKS-HORA-I.
022200     06 WKS-HI-HH             PIC 9(02).
022300     06 WKS-HI-MM             PIC 9(02).
022400     06 WKS-HI-SS             PIC 9(02).
022500    02 WKS-HORA-J-GRP.
022600    04 WKS-HORA-J              PIC 9(06) VALUE 0.
022700    04 WKS-HORA-J-R REDEFINES WKS-HORA-J.
022800     06 WKS-HJ-HH             PIC 9(02).
022900     06 WKS-HJ-MM             PIC 9(02).
023000     06 WKS-HJ-SS             PIC 9(02).
023100    02 WKS-MIN-I                      PIC 9(05) COMP VALUE 0.
023200    02 WKS-MIN-J                      PIC 9(05) COMP VALUE 0.
023300    02 WKS-MINUTOS-CONFLICTO          PIC 9(03) COMP VALUE 90.
023400    02 WKS-DOMINIO-AUX                PIC X(32) VALUE SPACES.
023500    02 WKS-TIER-DETECTADO             PIC X(01) VALUE SPACE.
023600    02 WKS-SW-INVESTOR                PIC X(01) VALUE 'N'.
023700       88 HAY-INVESTOR                           VALUE 'S'.
023800    02 WKS-GRAD-DEGRADADA-CDE         PIC X(01) VALUE 'N'.
023900       88 WKS-TESIS-DEGRADADA                   VALUE 'S'.
024000*--> U6 - ENTRADAS DE POSICION/TESIS/STOP QUE ESTE PROGRAMA NO
024100*--> CONOCE (EL SCAN NOCTURNO NO LLEVA CARTERA); SE DEJAN EN
024200*--> 'N' PARA QUE LA MAQUINA DE ESTADOS QUEDE COMPLETA Y UN
024300*--> LLAMADOR FUTURO (CNVBACK1/CNVPOS01) LAS PUEDA ENCENDER.
024400    02 WKS-SW-TIENE-POSICION          PIC X(01) VALUE 'N'.
024500       88 WKS-TIENE-POSICION                    VALUE 'S'.
024600    02 WKS-SW-TESIS-INVALIDA          PIC X(01) VALUE 'N'.
024700       88 WKS-TESIS-INVALIDADA                  VALUE 'S'.
024800    02 WKS-SW-STOP-TOCADO             PIC X(01) VALUE 'N'.
024900       88 WKS-STOP-TOCADO                       VALUE 'S'.
025000    02 WKS-SW-TP-TOCADO               PIC X(01) VALUE 'N'.
025100       88 WKS-TP-TOCADO                         VALUE 'S'.
025200    02 WKS-SCORE-CERTEZA              PIC 9(03) VALUE 0.
025300    02 WKS-SCORE-CATALIZADOR          PIC 9(03) VALUE 0.
025400    02 WKS-SCORE-BRECHA                PIC 9(03) VALUE 0.
025500    02 WKS-SCORE-EJECUCION             PIC 9(03) VALUE 0.
025600    02 WKS-SCORE-TOTAL                 PIC 9(03) VALUE 0.
025700    02 WKS-BANDA                       PIC X(06) VALUE SPACES.
025800    02 WKS-TAM-BASE-PCT                PIC 9(01)V99 VALUE 0.
025900    02 WKS-TAM-ALT-PCT                 PIC 9(01)V99 VALUE 0.
026000    02 WKS-STOP-BASE-PCT               PIC 9(01)V99 VALUE 0.
026100    02 WKS-TP-BASE-PCT                 PIC 9(01)V99 VALUE 0.
026200    02 WKS-ACCION-PLAN                 PIC X(10) VALUE SPACES.
026300    02 WKS-STOP-ALT-PCT                PIC 9(01)V99 VALUE 0.
026400    02 WKS-TP-ALT-PCT                  PIC 9(01)V99 VALUE 0.
026500    02 WKS-PLAN-ESTADO                 PIC X(10) VALUE SPACES.
026600    02 WKS-RR-BASE                     PIC 9(02)V99 VALUE 0.
026700    02 WKS-POS-MAX-PCT                 PIC 9(01)V99 VALUE 0.
026800    02 WKS-ESTADO-ACTUAL               PIC 9(01) COMP VALUE 0.
026900    02 WKS-ESTADO-NUEVO                PIC 9(01) COMP VALUE 0.
027000   02 WKS-ESTADO-ACTUAL-ED            PIC 9(01) VALUE 0.
027100   02 WKS-ESTADO-NUEVO-ED             PIC 9(01) VALUE 0.
027200   02 WKS-RAZON-TRANSICION             PIC X(40) VALUE SPACES.
027300    02 WKS-RATIO-C                     PIC 9(01)V9999 VALUE 0.
027400    02 WKS-CONTADOR-TICKERS            PIC 9(05) COMP VALUE 0.
027500    02 WKS-CONT-ESTADO OCCURS 6 TIMES  PIC 9(05) COMP.
027600    02 WKS-CONT-ALTA                   PIC 9(05) COMP VALUE 0.
027700    02 WKS-CONT-MEDIA                  PIC 9(05) COMP VALUE 0.
027800    02 WKS-CONT-BAJA                   PIC 9(05) COMP VALUE 0.
027900    02 WKS-SW-FIN-WATCHLST             PIC 9(01) VALUE 0.
028000       88 FIN-WATCHLST                           VALUE 1.
028100    02 WKS-SW-FIN-EVENTOS              PIC 9(01) VALUE 0.
028200       88 FIN-EVENTOS                            VALUE 1.
028300    02 WKS-SW-TICKER-LEIDO             PIC 9(01) VALUE 0.
028400       88 HAY-EVENTO-PENDIENTE                   VALUE 1.
028500*--> FECHA DE PROCESO, LLEGA DE SYSIN COMO CORTE DEL ESCANEO
028600    02 WKS-FECHA-PROCESO               PIC 9(08) VALUE ZEROES.
028700    02 WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
028800       04 WKS-FP-ANIO                  PIC 9(04).
028900       04 WKS-FP-MES                   PIC 9(02).
029000       04 WKS-FP-DIA                   PIC 9(02).
029100    02 WKS-FECHA-LIM-EARN              PIC 9(08) VALUE ZEROES.
029200   02 WKS-FECHA-LIM-EARN7              PIC 9(08) VALUE ZEROES.
029300    02 WKS-FECHA-LIM-FILE               PIC 9(08) VALUE ZEROES.
029400
029500 01  WKS-PROGRAMA-TITULO.
029600     02 FILLER PIC X(40) VALUE
029700        'REPORTE DE ESCANEO DE CONVICCION DIARIA'.
029800******************************************************************
029900*      AREA DE INTERCAMBIO PARA LA ORDENADA DE LA TABLA          *
030000******************************************************************
030100 01  WKS-EVENTO-AUX.
030200     02 AUX-EV-TIPO             PIC X(02).
030300     02 AUX-EV-FECHA            PIC 9(08).
030400     02 AUX-EV-HORA             PIC 9(06).
030500     02 AUX-EV-TITULO           PIC X(48).
030600     02 AUX-EV-DOMINIO          PIC X(32).
030700     02 AUX-EV-EVIDENCIA-CDE    PIC X(01).
030800     02 AUX-EV-IMPORTANCIA      PIC 9(01).
030900     02 AUX-EV-VI-ATM           PIC 9(01)V9(4).
031000     02 AUX-EV-EVENTO-ID        PIC X(08).
031100     02 AUX-EV-PRIORIDAD        PIC 9(01) COMP.
031200     02 AUX-EV-VIVO-CDE         PIC X(01).
031300     02 FILLER                  PIC X(05).
031400******************************************************************
031500 PROCEDURE DIVISION.
031600******************************************************************
031700*               S E C C I O N    P R I N C I P A L
031800******************************************************************
031900 000-MAIN SECTION.
032000     PERFORM APERTURA-ARCHIVOS
032100     PERFORM INICIALIZA-CONTADORES-SECTION
032200             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 6
032300     PERFORM LEE-WATCHLIST
032400     PERFORM LEE-EVENTOS
032500     PERFORM PROCESA-TICKER-WATCHLST UNTIL FIN-WATCHLST
032600     PERFORM IMPRIME-REPORTE-SECTION
032700     PERFORM CIERRA-ARCHIVOS
032800     STOP RUN.
032900 000-MAIN-E. EXIT.
033000
033100 APERTURA-ARCHIVOS SECTION.
033200     ACCEPT  WKS-FECHA-PROCESO  FROM SYSIN
033300     MOVE    'CNVSCAN1'         TO   PROGRAMA
033400     OPEN INPUT  WATCHLST  EVENTOS
033500          OUTPUT ANALISIS  REPORTE
033600     IF FS-WATCHLST NOT EQUAL 0 AND 97
033700        MOVE 'OPEN'     TO    ACCION
033800        MOVE SPACES     TO    LLAVE
033900        MOVE 'WATCHLST' TO    ARCHIVO
034000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
034100                              FS-WATCHLST, FSE-WATCHLST
034200        DISPLAY '>>> ERROR AL ABRIR WATCHLST, SE DETIENE <<<'
034300                UPON CONSOLE
034400        STOP RUN
034500     END-IF
034600     IF FS-EVENTOS  NOT EQUAL 0 AND 97
034700        MOVE 'OPEN'     TO    ACCION
034800        MOVE SPACES     TO    LLAVE
034900        MOVE 'EVENTOS'  TO    ARCHIVO
035000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
035100                              FS-EVENTOS, FSE-EVENTOS
035200        DISPLAY '>>> ERROR AL ABRIR EVENTOS, SE DETIENE <<<'
035300                UPON CONSOLE
035400        STOP RUN
035500     END-IF.
035600 APERTURA-ARCHIVOS-E. EXIT.
035700
035800 INICIALIZA-CONTADORES-SECTION SECTION.
035900     MOVE 0 TO WKS-CONT-ESTADO (WKS-I).
036000 INICIALIZA-CONTADORES-SECTION-E. EXIT.
036100
036200******************************************************************
036300*        L E C T U R A S   D E   A R C H I V O S
036400******************************************************************
036500 LEE-WATCHLIST SECTION.
036600     READ WATCHLST
036700       AT END
036800          MOVE 1 TO WKS-SW-FIN-WATCHLST
036900     END-READ.
037000 LEE-WATCHLIST-E. EXIT.
037100
037200 LEE-EVENTOS SECTION.
037300     IF NOT HAY-EVENTO-PENDIENTE
037400        READ EVENTOS
037500          AT END
037600             MOVE 1 TO WKS-SW-FIN-EVENTOS
037700          NOT AT END
037800             MOVE 1 TO WKS-SW-TICKER-LEIDO
037900        END-READ
038000     END-IF.
038100 LEE-EVENTOS-E. EXIT.
038200
038300******************************************************************
038400*         P R O C E S O   D E   U N   T I C K E R   D E L
038500*                    W A T C H L I S T
038600******************************************************************
038700 PROCESA-TICKER-WATCHLST SECTION.
038800     MOVE  0 TO TBL-EV-CNT
038900     MOVE  0 TO WKS-CONFLICTOS WKS-PENDIENTES
039000     MOVE 'N' TO WKS-GRAD-DEGRADADA-CDE
039100
039200     PERFORM SELECCIONA-EVENTOS-TICKER
039300             UNTIL FIN-EVENTOS
039400                OR EVT-TICKER NOT = WL-TICKER
039500
039600     PERFORM VALIDA-EVIDENCIA-SECTION
039700             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > TBL-EV-CNT
039800
039900     PERFORM ORDENA-EVENTOS-SECTION
040000
040100     PERFORM VALIDA-LINEA-TIEMPO-SECTION
040200             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > TBL-EV-CNT
040300
040400     PERFORM CALCULA-HECHOS-SECTION
040500
040600     PERFORM CALCULA-CONVICCION-SECTION
040700
040800     PERFORM CONSTRUYE-PLAN-SECTION
040900
041000     PERFORM EVALUA-RIESGO-SECTION
041100
041200     PERFORM AVANZA-ESTADO-SECTION
041300
041400     PERFORM ESCRIBE-ANALISIS-SECTION
041500
041600     PERFORM LEE-WATCHLIST.
041700 PROCESA-TICKER-WATCHLST-E. EXIT.
041800
041900******************************************************************
042000*   S E L E C C I O N A   E V E N T O S   D E L   T I C K E R    *
042100******************************************************************
042200 SELECCIONA-EVENTOS-TICKER SECTION.
042300     IF EVT-TICKER = WL-TICKER
042400        IF TBL-EV-CNT < 100
042500           ADD 1 TO TBL-EV-CNT
042600           MOVE EVT-TIPO          TO TBL-EV-TIPO (TBL-EV-CNT)
042700           MOVE EVT-FECHA         TO TBL-EV-FECHA (TBL-EV-CNT)
042800           MOVE EVT-HORA          TO TBL-EV-HORA (TBL-EV-CNT)
042900           MOVE EVT-TITULO        TO TBL-EV-TITULO (TBL-EV-CNT)
043000           MOVE EVT-DOMINIO-ORIGEN TO TBL-EV-DOMINIO (TBL-EV-CNT)
043100           MOVE EVT-EVIDENCIA-CDE TO
043200                TBL-EV-EVIDENCIA-CDE (TBL-EV-CNT)
043300           MOVE EVT-IMPORTANCIA   TO
043400                TBL-EV-IMPORTANCIA (TBL-EV-CNT)
043500           MOVE EVT-VI-ATM        TO TBL-EV-VI-ATM (TBL-EV-CNT)
043600           MOVE EVT-EVENTO-ID     TO TBL-EV-EVENTO-ID (TBL-EV-CNT)
043700           MOVE 'S'               TO
043800                TBL-EV-VIVO-CDE (TBL-EV-CNT)
043900        END-IF
044000        MOVE 0 TO WKS-SW-TICKER-LEIDO
044100        PERFORM LEE-EVENTOS
044200     END-IF.
044300 SELECCIONA-EVENTOS-TICKER-E. EXIT.
044400
044500******************************************************************
044600*        U1 - V A L I D A C I O N   D E   E V I D E N C I A      *
044700******************************************************************
044800 VALIDA-EVIDENCIA-SECTION SECTION.
044900     MOVE TBL-EV-DOMINIO (WKS-I) TO WKS-DOMINIO-AUX
045000     PERFORM CLASIFICA-DOMINIO-SECTION
045100     IF WKS-TIER-DETECTADO NOT = TBL-EV-EVIDENCIA-CDE (WKS-I)
045200        MOVE WKS-TIER-DETECTADO TO
045300             TBL-EV-EVIDENCIA-CDE (WKS-I)
045400     END-IF
045500     EVALUATE TBL-EV-EVIDENCIA-CDE (WKS-I)
045600        WHEN 'A' MOVE 3 TO TBL-EV-PRIORIDAD (WKS-I)
045700        WHEN 'B' MOVE 2 TO TBL-EV-PRIORIDAD (WKS-I)
045800        WHEN OTHER MOVE 1 TO TBL-EV-PRIORIDAD (WKS-I)
045900     END-EVALUATE.
046000 VALIDA-EVIDENCIA-SECTION-E. EXIT.
046100
046200 CLASIFICA-DOMINIO-SECTION SECTION.
046300     MOVE 'C' TO WKS-TIER-DETECTADO
046400     IF WKS-DOMINIO-AUX = 'sec.gov' OR WKS-DOMINIO-AUX =
046500        'www.sec.gov'
046600        MOVE 'A' TO WKS-TIER-DETECTADO
046700     ELSE
046800        IF WKS-DOMINIO-AUX = 'reuters.com'      OR
046900           WKS-DOMINIO-AUX = 'www.reuters.com'   OR
047000           WKS-DOMINIO-AUX = 'bloomberg.com'     OR
047100           WKS-DOMINIO-AUX = 'www.bloomberg.com' OR
047200           WKS-DOMINIO-AUX = 'finance.yahoo.com' OR
047300           WKS-DOMINIO-AUX = 'query2.finance.yahoo.com' OR
047400           WKS-DOMINIO-AUX = 'www.nasdaq.com'    OR
047500           WKS-DOMINIO-AUX = 'www.nyse.com'
047600           MOVE 'B' TO WKS-TIER-DETECTADO
047700        ELSE
047800           MOVE 'N' TO WKS-SW-INVESTOR
047900           PERFORM BUSCA-INVESTOR-SECTION
048000                   VARYING WKS-K FROM 1 BY 1
048100                   UNTIL WKS-K > 25 OR HAY-INVESTOR
048200           IF HAY-INVESTOR
048300              MOVE 'A' TO WKS-TIER-DETECTADO
048400           END-IF
048500        END-IF
048600     END-IF.
048700 CLASIFICA-DOMINIO-SECTION-E. EXIT.
048800
048900 BUSCA-INVESTOR-SECTION SECTION.
049000     IF WKS-DOMINIO-AUX (WKS-K:8) = 'investor'
049100        MOVE 'S' TO WKS-SW-INVESTOR
049200     END-IF.
049300 BUSCA-INVESTOR-SECTION-E. EXIT.
049400
049500******************************************************************
049600*     U2 - O R D E N A   E V E N T O S   ( B U R B U J A )       *
049700******************************************************************
049800 ORDENA-EVENTOS-SECTION SECTION.
049900     IF TBL-EV-CNT > 1
050000        PERFORM ORDENA-PASADA-SECTION
050100                VARYING WKS-I FROM 1 BY 1
050200                UNTIL WKS-I > TBL-EV-CNT
050300     END-IF.
050400 ORDENA-EVENTOS-SECTION-E. EXIT.
050500
050600 ORDENA-PASADA-SECTION SECTION.
050700     PERFORM ORDENA-COMPARA-SECTION
050800             VARYING WKS-J FROM 1 BY 1
050900             UNTIL WKS-J > TBL-EV-CNT - 1.
051000 ORDENA-PASADA-SECTION-E. EXIT.
051100
051200 ORDENA-COMPARA-SECTION SECTION.
051300     IF TBL-EV-TIPO (WKS-J)  > TBL-EV-TIPO (WKS-J + 1) OR
051400       (TBL-EV-TIPO (WKS-J)  = TBL-EV-TIPO (WKS-J + 1) AND
051500        TBL-EV-FECHA (WKS-J) > TBL-EV-FECHA (WKS-J + 1)) OR
051600       (TBL-EV-TIPO (WKS-J)  = TBL-EV-TIPO (WKS-J + 1) AND
051700        TBL-EV-FECHA (WKS-J) = TBL-EV-FECHA (WKS-J + 1) AND
051800        TBL-EV-HORA (WKS-J)  > TBL-EV-HORA (WKS-J + 1))
051900        MOVE TBL-EVENTO (WKS-J)     TO WKS-EVENTO-AUX
052000        MOVE TBL-EVENTO (WKS-J + 1) TO TBL-EVENTO (WKS-J)
052100        MOVE WKS-EVENTO-AUX         TO TBL-EVENTO (WKS-J + 1)
052200     END-IF.
052300 ORDENA-COMPARA-SECTION-E. EXIT.
052400
052500******************************************************************
052600*     U2 - V A L I D A C I O N   D E   L I N E A   T I E M P O
052700******************************************************************
052800 VALIDA-LINEA-TIEMPO-SECTION SECTION.
052900     IF TBL-EV-VIVO (WKS-I)
053000        PERFORM BUSCA-DUPLICADO-SECTION
053100                VARYING WKS-J FROM WKS-I BY 1
053200                UNTIL WKS-J > TBL-EV-CNT
053300        IF TBL-EV-VIVO (WKS-I) AND
053400           TBL-EV-EVIDENCIA-CDE (WKS-I) = 'C'
053500*--> VERIFICAR <TIPO> DE FUENTE A/B: <TITULO> (U2)
053600           ADD 1 TO WKS-PENDIENTES
053700        END-IF
053800     END-IF.
053900 VALIDA-LINEA-TIEMPO-SECTION-E. EXIT.
054000
054100******************************************************************
054200*   B U S C A   D U P L I C A D O S   D E L   G R U P O
054300******************************************************************
054400 BUSCA-DUPLICADO-SECTION SECTION.
054500     IF WKS-J NOT = WKS-I AND TBL-EV-VIVO (WKS-J)
054600        IF TBL-EV-TIPO (WKS-I) = TBL-EV-TIPO (WKS-J) AND
054700           TBL-EV-FECHA (WKS-I) = TBL-EV-FECHA (WKS-J)
054800           MOVE TBL-EV-TITULO (WKS-I) TO WKS-TITULO-AUX
054900           PERFORM NORMALIZA-TITULO-SECTION
055000           MOVE WKS-TITULO-NORM       TO WKS-TITULO-NORM-I
055100           MOVE TBL-EV-TITULO (WKS-J) TO WKS-TITULO-AUX
055200           PERFORM NORMALIZA-TITULO-SECTION
055300           MOVE WKS-TITULO-NORM       TO WKS-TITULO-NORM-J
055400           IF WKS-TITULO-NORM-I = WKS-TITULO-NORM-J
055500              ADD 1 TO WKS-CONTADOR-C
055600              IF TBL-EV-PRIORIDAD (WKS-J) >
055700           TBL-EV-PRIORIDAD (WKS-I)
055800                 OR (TBL-EV-PRIORIDAD (WKS-J) =
055900                     TBL-EV-PRIORIDAD (WKS-I) AND
056000                     TBL-EV-IMPORTANCIA (WKS-J) >
056100                     TBL-EV-IMPORTANCIA (WKS-I))
056200                 MOVE 'N' TO TBL-EV-VIVO-CDE (WKS-I)
056300              ELSE
056400                 IF TBL-EV-PRIORIDAD (WKS-J) =
056500              TBL-EV-PRIORIDAD (WKS-I)
056600                    AND TBL-EV-IMPORTANCIA (WKS-J) =
056700                        TBL-EV-IMPORTANCIA (WKS-I)
056800                    AND TBL-EV-HORA (WKS-J) > TBL-EV-HORA (WKS-I)
056900                    MOVE 'N' TO TBL-EV-VIVO-CDE (WKS-I)
057000                 ELSE
057100                    MOVE 'N' TO TBL-EV-VIVO-CDE (WKS-J)
057200                 END-IF
057300              END-IF
057400        MOVE TBL-EV-HORA (WKS-I) TO WKS-HORA-I
057500        MOVE TBL-EV-HORA (WKS-J) TO WKS-HORA-J
057600        COMPUTE WKS-MIN-I = (WKS-HI-HH * 60) + WKS-HI-MM
057700        COMPUTE WKS-MIN-J = (WKS-HJ-HH * 60) + WKS-HJ-MM
057800        IF WKS-MIN-I > WKS-MIN-J
057900           COMPUTE WKS-N = WKS-MIN-I - WKS-MIN-J
058000        ELSE
058100           COMPUTE WKS-N = WKS-MIN-J - WKS-MIN-I
058200        END-IF
058300        IF WKS-N > WKS-MINUTOS-CONFLICTO
058400           ADD 1 TO WKS-CONFLICTOS
058500        END-IF
058600              END-IF
058700           END-IF
058800        END-IF
058900     END-IF.
059000 BUSCA-DUPLICADO-SECTION-E. EXIT.
059100
059200******************************************************************
059300*   U2 - N O R M A L I Z A   T I T U L O   P A R A   D E D U P
059400******************************************************************
059500 NORMALIZA-TITULO-SECTION SECTION.
059600    INSPECT WKS-TITULO-AUX CONVERTING
059700            'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
059800            'abcdefghijklmnopqrstuvwxyz'
059900    MOVE SPACES TO WKS-TITULO-NORM
060000    MOVE 0      TO WKS-M
060100    MOVE 'N'    TO WKS-SW-ULT-ESPACIO
060200    PERFORM NORMALIZA-CARACTER-SECTION
060300            VARYING WKS-K FROM 1 BY 1
060400            UNTIL WKS-K > WKS-LONGITUD-TITULO-NORM
060500    IF WKS-M > 0 AND WKS-TITULO-NORM-CHR (WKS-M) = SPACE
060600       SUBTRACT 1 FROM WKS-M
060700    END-IF.
060800 NORMALIZA-TITULO-SECTION-E. EXIT.
060900
061000 NORMALIZA-CARACTER-SECTION SECTION.
061100    IF WKS-TITULO-AUX (WKS-K:1) IS CLASE-ALFANUMERICA
061200       ADD 1 TO WKS-M
061300       MOVE WKS-TITULO-AUX (WKS-K:1) TO
061400      WKS-TITULO-NORM-CHR (WKS-M)
061500       MOVE 'N' TO WKS-SW-ULT-ESPACIO
061600    ELSE
061700       IF WKS-M > 0 AND WKS-SW-ULT-ESPACIO = 'N'
061800          ADD 1 TO WKS-M
061900          MOVE ' ' TO WKS-TITULO-NORM-CHR (WKS-M)
062000          MOVE 'S' TO WKS-SW-ULT-ESPACIO
062100       END-IF
062200    END-IF.
062300 NORMALIZA-CARACTER-SECTION-E. EXIT.
062400
062500
062600******************************************************************
062700*          U 1 1  -  H E C H O S   D E   I N V E S T I G A C I O N
062800******************************************************************
062900 CALCULA-HECHOS-SECTION SECTION.
063000     MOVE 0 TO WKS-CONTADOR-ER WKS-CONTADOR-IV WKS-SUMA-IV
063100     MOVE 0 TO WKS-CONTADOR-EARN-30 WKS-CONTADOR-FILE-45
063200     MOVE 0 TO WKS-SUMA-PRIORIDAD WKS-SUMA-IMPORTANCIA
063300     MOVE 0 TO WKS-CONTADOR-C WKS-EVENTOS-VIVOS
063400     COMPUTE WKS-FECHA-LIM-EARN =
063500             WKS-FECHA-PROCESO + WKS-DIAS-LIMITE-EARN
063600     COMPUTE WKS-FECHA-LIM-EARN7 =
063700             WKS-FECHA-PROCESO + WKS-DIAS-ALERTA-GANANCIAS
063800     COMPUTE WKS-FECHA-LIM-FILE = WKS-FECHA-PROCESO - 45
063900     PERFORM ACUMULA-HECHOS-SECTION
064000             VARYING WKS-I FROM 1 BY 1
064100             UNTIL WKS-I > TBL-EV-CNT
064200     IF WKS-CONTADOR-IV > 0
064300        COMPUTE WKS-PROM-IV ROUNDED =
064400                WKS-SUMA-IV / WKS-CONTADOR-IV
064500     ELSE
064600        MOVE 0 TO WKS-PROM-IV
064700     END-IF
064800*--> MITAD DE LOS EVENTOS SOBREVIVIENTES, MINIMO 1 (U11)
064900     COMPUTE WKS-J = WKS-EVENTOS-VIVOS / 2
065000     IF WKS-J < 1
065100        MOVE 1 TO WKS-J
065200     END-IF
065300     IF WKS-PENDIENTES > 0 AND WKS-CONTADOR-C > WKS-J
065400        MOVE 'S' TO WKS-GRAD-DEGRADADA-CDE
065500     ELSE
065600        MOVE 'N' TO WKS-GRAD-DEGRADADA-CDE
065700     END-IF.
065800 CALCULA-HECHOS-SECTION-E. EXIT.
065900
066000 ACUMULA-HECHOS-SECTION SECTION.
066100     IF TBL-EV-VIVO (WKS-I)
066200        ADD 1                            TO WKS-EVENTOS-VIVOS
066300        ADD TBL-EV-PRIORIDAD (WKS-I)    TO WKS-SUMA-PRIORIDAD
066400        ADD TBL-EV-IMPORTANCIA (WKS-I)  TO WKS-SUMA-IMPORTANCIA
066500        IF TBL-EV-EVIDENCIA-CDE (WKS-I) = 'C'
066600           ADD 1 TO WKS-CONTADOR-C
066700        END-IF
066800        IF TBL-EV-TIPO (WKS-I) = 'ER'
066900           ADD 1 TO WKS-CONTADOR-ER
067000           IF TBL-EV-FECHA (WKS-I) >= WKS-FECHA-PROCESO AND
067100              TBL-EV-FECHA (WKS-I) <= WKS-FECHA-LIM-EARN
067200              ADD 1 TO WKS-CONTADOR-EARN-30
067300           END-IF
067400        END-IF
067500        IF TBL-EV-TIPO (WKS-I) = 'SF'
067600           IF TBL-EV-FECHA (WKS-I) >= WKS-FECHA-LIM-FILE AND
067700              TBL-EV-FECHA (WKS-I) <= WKS-FECHA-PROCESO
067800              ADD 1 TO WKS-CONTADOR-FILE-45
067900           END-IF
068000        END-IF
068100        IF TBL-EV-TIPO (WKS-I) = 'IV' AND
068200           TBL-EV-VI-ATM (WKS-I) > 0
068300           ADD 1                   TO WKS-CONTADOR-IV
068400           ADD TBL-EV-VI-ATM (WKS-I) TO WKS-SUMA-IV
068500        END-IF
068600     END-IF.
068700 ACUMULA-HECHOS-SECTION-E. EXIT.
068800
068900******************************************************************
069000*           U 3  -  A G E N T E   D E   C O N V I C C I O N      *
069100******************************************************************
069200 CALCULA-CONVICCION-SECTION SECTION.
069300     IF WKS-EVENTOS-VIVOS > 0
069400        COMPUTE WKS-SCORE-CERTEZA ROUNDED =
069500                25 * WKS-SUMA-PRIORIDAD /
069600                (3 * WKS-EVENTOS-VIVOS)
069700        COMPUTE WKS-SCORE-CATALIZADOR ROUNDED =
069800                20 * WKS-SUMA-IMPORTANCIA /
069900                (5 * WKS-EVENTOS-VIVOS)
070000        IF WKS-CONTADOR-ER > 0
070100           ADD 5 TO WKS-SCORE-CATALIZADOR
070200        END-IF
070300        IF WKS-SCORE-CATALIZADOR > 25
070400           MOVE 25 TO WKS-SCORE-CATALIZADOR
070500        END-IF
070600     ELSE
070700        MOVE 0 TO WKS-SCORE-CERTEZA WKS-SCORE-CATALIZADOR
070800     END-IF
070900
071000     EVALUATE TRUE
071100        WHEN WKS-CONTADOR-IV = 0        MOVE 10 TO
071200                                         WKS-SCORE-BRECHA
071300        WHEN WKS-PROM-IV >= 0.80         MOVE 23 TO
071400                                         WKS-SCORE-BRECHA
071500        WHEN WKS-PROM-IV >= 0.60         MOVE 19 TO
071600                                         WKS-SCORE-BRECHA
071700        WHEN WKS-PROM-IV >= 0.45         MOVE 15 TO
071800                                         WKS-SCORE-BRECHA
071900        WHEN OTHER                       MOVE 11 TO
072000                                         WKS-SCORE-BRECHA
072100     END-EVALUATE
072200
072300     IF WKS-EVENTOS-VIVOS > 0
072400        COMPUTE WKS-RATIO-C ROUNDED =
072500                WKS-CONTADOR-C / WKS-EVENTOS-VIVOS
072600        COMPUTE WKS-SCORE-EJECUCION ROUNDED =
072700                25 - (10 * WKS-RATIO-C) - (4 * WKS-CONFLICTOS)
072800        MOVE WKS-PENDIENTES TO WKS-N
072900        IF WKS-N > 5
073000           MOVE 5 TO WKS-N
073100        END-IF
073200        COMPUTE WKS-SCORE-EJECUCION =
073300                WKS-SCORE-EJECUCION - (2 * WKS-N)
073400        IF WKS-SCORE-EJECUCION < 0
073500           MOVE 0 TO WKS-SCORE-EJECUCION
073600        END-IF
073700        IF WKS-SCORE-EJECUCION > 25
073800           MOVE 25 TO WKS-SCORE-EJECUCION
073900        END-IF
074000     ELSE
074100        MOVE 0 TO WKS-SCORE-EJECUCION
074200     END-IF
074300
074400     COMPUTE WKS-SCORE-TOTAL =
074500             WKS-SCORE-CERTEZA     + WKS-SCORE-CATALIZADOR +
074600             WKS-SCORE-BRECHA      + WKS-SCORE-EJECUCION
074700     IF WKS-SCORE-TOTAL > 100
074800        MOVE 100 TO WKS-SCORE-TOTAL
074900     END-IF
075000
075100     EVALUATE TRUE
075200        WHEN WKS-SCORE-TOTAL >= 75  MOVE 'HIGH  ' TO WKS-BANDA
075300        WHEN WKS-SCORE-TOTAL >= 60  MOVE 'MEDIUM' TO WKS-BANDA
075400        WHEN OTHER                  MOVE 'LOW   ' TO WKS-BANDA
075500     END-EVALUATE.
075600 CALCULA-CONVICCION-SECTION-E. EXIT.
075700
075800******************************************************************
075900*            U 4  -  A G E N T E   D E   E J E C U C I O N       *
076000******************************************************************
076100 CONSTRUYE-PLAN-SECTION SECTION.
076200     EVALUATE TRUE
076300        WHEN WKS-SCORE-TOTAL >= 75
076400           MOVE 0.20 TO WKS-TAM-BASE-PCT
076500           MOVE 0.12 TO WKS-TAM-ALT-PCT
076600           MOVE 'TRADE     ' TO WKS-ACCION-PLAN
076700        WHEN WKS-SCORE-TOTAL >= 60
076800           MOVE 0.10 TO WKS-TAM-BASE-PCT
076900           MOVE 0.05 TO WKS-TAM-ALT-PCT
077000           MOVE 'TRADE-SMAL' TO WKS-ACCION-PLAN
077100        WHEN OTHER
077200           MOVE 0.02 TO WKS-TAM-BASE-PCT
077300           MOVE 0.00 TO WKS-TAM-ALT-PCT
077400           MOVE 'TRACK-ONLY' TO WKS-ACCION-PLAN
077500     END-EVALUATE
077600
077700     IF WKS-SCORE-TOTAL >= 60
077800        MOVE 0.04 TO WKS-STOP-BASE-PCT
077900     ELSE
078000        MOVE 0.03 TO WKS-STOP-BASE-PCT
078100     END-IF
078200     IF WKS-SCORE-TOTAL >= 75
078300        MOVE 0.10 TO WKS-TP-BASE-PCT
078400     ELSE
078500        MOVE 0.07 TO WKS-TP-BASE-PCT
078600     END-IF
078700
078800     MOVE WKS-STOP-ALT-FIJO TO WKS-STOP-ALT-PCT
078900     MOVE WKS-TP-ALT-FIJO   TO WKS-TP-ALT-PCT
079000
079100     IF WKS-ACCION-PLAN = 'TRACK-ONLY'
079200        MOVE 'WATCH_ONLY' TO WKS-PLAN-ESTADO
079300     ELSE
079400        MOVE 'READY     ' TO WKS-PLAN-ESTADO
079500     END-IF
079600
079700     COMPUTE WKS-RR-BASE ROUNDED =
079800             WKS-TP-BASE-PCT / WKS-STOP-BASE-PCT.
079900 CONSTRUYE-PLAN-SECTION-E. EXIT.
080000
080100******************************************************************
080200*             U 5  -  A G E N T E   D E   R I E S G O            *
080300******************************************************************
080400*--> REGLA DE EXPLICACION FORZADA (CAIDA 3 DIAS > 8% O CAIDA DE
080500*--> UN DIA > 5%) NO SE EVALUA AQUI.  EL SCAN NOCTURNO SOLO LEE
080600*--> EVENTS/WATCHLIST, QUE NO TRAEN SERIE DE PRECIOS; ESA SERIE
080700*--> SOLO LA TIENEN PRICE-RECORD (CNVTECH1/CNVBACK1).  QUEDA
080900 EVALUA-RIESGO-SECTION SECTION.
081000     MOVE 'NNNN' TO TABLA-BANDERAS
081100     MOVE 0 TO WKS-I
081200     PERFORM BANDERA-GANANCIAS-SECTION
081300             VARYING WKS-I FROM 1 BY 1
081400             UNTIL WKS-I > TBL-EV-CNT
081500     IF WKS-CONTADOR-C > 0 OR WKS-EVENTOS-VIVOS = 0
081600        IF WKS-EVENTOS-VIVOS = 0
081700           MOVE 'Y' TO BANDERA-CARACTER (2)
081800        ELSE
081900           COMPUTE WKS-RATIO-C ROUNDED =
082000                   WKS-CONTADOR-C / WKS-EVENTOS-VIVOS
082100           IF WKS-RATIO-C > 0.40
082200              MOVE 'Y' TO BANDERA-CARACTER (2)
082300           END-IF
082400        END-IF
082500     END-IF
082600     IF WKS-SCORE-TOTAL < 60
082700        MOVE 'Y' TO BANDERA-CARACTER (3)
082800     END-IF
082900     IF BANDERA-CARACTER (1) = 'N' AND
083000        BANDERA-CARACTER (2) = 'N' AND
083100        BANDERA-CARACTER (3) = 'N'
083200        MOVE 'Y' TO BANDERA-CARACTER (4)
083300     END-IF
083400     COMPUTE WKS-POS-MAX-PCT ROUNDED =
083500             WKS-TAM-BASE-PCT
083600     IF WKS-TAM-ALT-PCT > WKS-TAM-BASE-PCT
083700        MOVE WKS-TAM-ALT-PCT TO WKS-POS-MAX-PCT
083800     END-IF
083900     IF WKS-POS-MAX-PCT > 0.20
084000        MOVE 0.20 TO WKS-POS-MAX-PCT
084100     END-IF.
084200 EVALUA-RIESGO-SECTION-E. EXIT.
084300
084400 BANDERA-GANANCIAS-SECTION SECTION.
084500     IF TBL-EV-VIVO (WKS-I) AND TBL-EV-TIPO (WKS-I) = 'ER' AND
084600        TBL-EV-FECHA (WKS-I) >= WKS-FECHA-PROCESO AND
084700        TBL-EV-FECHA (WKS-I) <= WKS-FECHA-LIM-EARN7
084800        MOVE 'Y' TO BANDERA-CARACTER (1)
084900     END-IF.
085000 BANDERA-GANANCIAS-SECTION-E. EXIT.
085100
085200******************************************************************
085300*        U 6  -  M A Q U I N A   D E   E S T A D O S             *
085400******************************************************************
085500 AVANZA-ESTADO-SECTION SECTION.
085600*--> LAS 8 REGLAS DE LA MAQUINA DE ESTADOS SE EVALUAN EN ORDEN
085700*--> FIJO, GANA LA PRIMERA QUE CALCE (REGLAS 1, 3, 4 Y 5 NO
085800*--> DISPARAN DESDE ESTE LLAMADOR PORQUE EL SCAN NOCTURNO NUNCA
085900*--> TRAE POSICION/TESIS/STOP -- QUEDAN CODIFICADAS PARA QUE UN
086000*--> LLAMADOR CON ESOS DATOS (BACKTEST/POSICION) LAS USE IGUAL.
086100     MOVE WL-ESTADO-CDE (2:1) TO WKS-ESTADO-ACTUAL
086200     MOVE WKS-ESTADO-ACTUAL   TO WKS-ESTADO-NUEVO
086300     MOVE SPACES              TO WKS-RAZON-TRANSICION
086400     EVALUATE TRUE
086500        WHEN WKS-TESIS-INVALIDADA OR WKS-STOP-TOCADO
086600           MOVE 5 TO WKS-ESTADO-NUEVO
086700           MOVE 'REGLA 1 - TESIS INVALIDADA O STOP TOCADO'
086800             TO WKS-RAZON-TRANSICION
086900        WHEN WKS-ESTADO-ACTUAL = 0 AND
087000             WKS-SCORE-TOTAL >= WKS-UMBRAL-CONVICCION
087100           MOVE 1 TO WKS-ESTADO-NUEVO
087200           MOVE 'REGLA 2 - CONVICCION ALCANZA EL UMBRAL'
087300             TO WKS-RAZON-TRANSICION
087400        WHEN (WKS-ESTADO-ACTUAL = 0 OR WKS-ESTADO-ACTUAL = 1)
087500             AND WKS-TIENE-POSICION
087600           MOVE 2 TO WKS-ESTADO-NUEVO
087700           MOVE 'REGLA 3 - ABRE POSICION DESDE OBS/CALENT'
087800             TO WKS-RAZON-TRANSICION
087900        WHEN WKS-ESTADO-ACTUAL = 2 AND WKS-TIENE-POSICION
088000           MOVE 3 TO WKS-ESTADO-NUEVO
088100           MOVE 'REGLA 4 - POSICION PASA A VALIDANDO'
088200             TO WKS-RAZON-TRANSICION
088300        WHEN WKS-ESTADO-ACTUAL = 3 AND WKS-TP-TOCADO
088400           MOVE 4 TO WKS-ESTADO-NUEVO
088500           MOVE 'REGLA 5 - TOMA GANANCIA TOCADA EN VALID'
088600             TO WKS-RAZON-TRANSICION
088700        WHEN WKS-ESTADO-ACTUAL = 4 AND NOT WKS-TIENE-POSICION
088800           MOVE 5 TO WKS-ESTADO-NUEVO
088900           MOVE 'REGLA 6 - EN EJECUCION SIN POSICION ABIERTA'
089000             TO WKS-RAZON-TRANSICION
089100        WHEN WKS-SCORE-TOTAL < WKS-UMBRAL-CONVICCION AND
089200             NOT WKS-TIENE-POSICION AND
089300             WKS-ESTADO-ACTUAL NOT = 5
089400           MOVE 0 TO WKS-ESTADO-NUEVO
089500           MOVE 'REGLA 7 - CONVICCION POR DEBAJO DEL UMBRAL'
089600             TO WKS-RAZON-TRANSICION
089700        WHEN OTHER
089800           MOVE 'REGLA 8 - SIN CAMBIO DE ESTADO'
089900             TO WKS-RAZON-TRANSICION
090000     END-EVALUATE
090100     IF WKS-ESTADO-NUEVO NOT = WKS-ESTADO-ACTUAL
090200        PERFORM REGISTRA-TRANSICION-SECTION
090300     END-IF.
090400 AVANZA-ESTADO-SECTION-E. EXIT.
090500
090600 REGISTRA-TRANSICION-SECTION SECTION.
090700     MOVE WKS-ESTADO-ACTUAL TO WKS-ESTADO-ACTUAL-ED
090800     MOVE WKS-ESTADO-NUEVO  TO WKS-ESTADO-NUEVO-ED
090900     MOVE SPACES TO LIN-REPORTE
091000     STRING 'TRN TICKER=' DELIMITED BY SIZE
091100       WL-TICKER               DELIMITED BY SIZE
091200       ' DE='                  DELIMITED BY SIZE
091300       WKS-ESTADO-ACTUAL-ED    DELIMITED BY SIZE
091400       ' A='                   DELIMITED BY SIZE
091500       WKS-ESTADO-NUEVO-ED     DELIMITED BY SIZE
091600       ' RAZON='               DELIMITED BY SIZE
091700       WKS-RAZON-TRANSICION    DELIMITED BY SIZE
091800       INTO LIN-REPORTE
091900     END-STRING
092000     WRITE LIN-REPORTE.
092100 REGISTRA-TRANSICION-SECTION-E. EXIT.
092200
092300
092400******************************************************************
092500*    U 1 0  -  E S C R I B E   A N A L I S I S
092600******************************************************************
092700 ESCRIBE-ANALISIS-SECTION SECTION.
092800     INITIALIZE REG-ANALISIS
092900     MOVE WL-TICKER            TO AN-TICKER
093000     MOVE WKS-SCORE-TOTAL      TO AN-SCORE
093100     MOVE WKS-BANDA            TO AN-BANDA
093200     MOVE WKS-ACCION-PLAN      TO AN-ACCION
093300     MOVE '0'                  TO AN-ESTADO-CDE (1:1)
093400     MOVE WKS-ESTADO-NUEVO     TO AN-ESTADO-CDE (2:1)
093500     MOVE WKS-EVENTOS-VIVOS    TO AN-EVENTOS-CONTADOR
093600     MOVE WKS-CONFLICTOS       TO AN-CONFLICTOS
093700     MOVE WKS-PENDIENTES       TO AN-PENDIENTES
093800     MOVE WKS-STOP-BASE-PCT    TO AN-STOP-BASE-PCT
093900     MOVE WKS-TP-BASE-PCT      TO AN-TP-BASE-PCT
094000     MOVE WKS-TAM-BASE-PCT     TO AN-TAMANO-BASE-PCT
094100     MOVE WKS-POS-MAX-PCT      TO AN-POSICION-MAX-PCT
094200     MOVE TABLA-BANDERAS       TO AN-BANDERAS-RIESGO
094300     MOVE WKS-STOP-ALT-PCT     TO AN-STOP-ALT-PCT
094400     MOVE WKS-TP-ALT-PCT       TO AN-TP-ALT-PCT
094500     MOVE WKS-PLAN-ESTADO      TO AN-PLAN-ESTADO
094600     MOVE WKS-RR-BASE          TO AN-RR-BASE
094700     WRITE REG-ANALISIS
094800     IF FS-ANALISIS NOT = 0
094900        DISPLAY 'ERROR AL GRABAR ANALISIS, STATUS: '
095000                FS-ANALISIS ' TICKER: ' WL-TICKER
095100     END-IF
095200     ADD 1 TO WKS-CONTADOR-TICKERS
095300     ADD 1 TO WKS-CONT-ESTADO (WKS-ESTADO-NUEVO + 1)
095400     EVALUATE TRUE
095500        WHEN WKS-SCORE-TOTAL >= 75 ADD 1 TO WKS-CONT-ALTA
095600        WHEN WKS-SCORE-TOTAL >= 60 ADD 1 TO WKS-CONT-MEDIA
095700        WHEN OTHER                 ADD 1 TO WKS-CONT-BAJA
095800     END-EVALUATE
095900     PERFORM ESCRIBE-DETALLE-REPORTE-SECTION.
096000 ESCRIBE-ANALISIS-SECTION-E. EXIT.
096100
096200 ESCRIBE-DETALLE-REPORTE-SECTION SECTION.
096300     MOVE SPACES TO LIN-REPORTE
096400     STRING WL-TICKER           DELIMITED BY SIZE
096500            ' EV='               DELIMITED BY SIZE
096600            AN-EVENTOS-CONTADOR  DELIMITED BY SIZE
096700            ' CONF='             DELIMITED BY SIZE
096800            AN-CONFLICTOS        DELIMITED BY SIZE
096900            ' PEND='             DELIMITED BY SIZE
097000            AN-PENDIENTES        DELIMITED BY SIZE
097100            ' SCORE='            DELIMITED BY SIZE
097200            AN-SCORE             DELIMITED BY SIZE
097300            ' '                  DELIMITED BY SIZE
097400            AN-BANDA             DELIMITED BY SIZE
097500            ' '                  DELIMITED BY SIZE
097600            AN-ACCION            DELIMITED BY SIZE
097700            ' EST='              DELIMITED BY SIZE
097800            AN-ESTADO-CDE        DELIMITED BY SIZE
097900       INTO LIN-REPORTE
098000     END-STRING
098100     WRITE LIN-REPORTE.
098200 ESCRIBE-DETALLE-REPORTE-SECTION-E. EXIT.
098300
098400******************************************************************
098500*    U 1 0  -  R E P O R T E   F I N A L   D E   W A T C H L I S T
098600******************************************************************
098700 IMPRIME-REPORTE-SECTION SECTION.
098800     MOVE SPACES TO LIN-REPORTE
098900     STRING WKS-PROGRAMA-TITULO DELIMITED BY SIZE
099000            '  FECHA CORTE: '   DELIMITED BY SIZE
099100            WKS-FECHA-PROCESO   DELIMITED BY SIZE
099200       INTO LIN-REPORTE
099300     END-STRING
099400     WRITE LIN-REPORTE
099500
099600     MOVE SPACES TO LIN-REPORTE
099700     STRING 'TOTAL DE TICKERS ESCANEADOS: ' DELIMITED BY SIZE
099800            WKS-CONTADOR-TICKERS             DELIMITED BY SIZE
099900       INTO LIN-REPORTE
100000     END-STRING
100100     WRITE LIN-REPORTE
100200
100300     PERFORM IMPRIME-ESTADO-SECTION
100400             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 6
100500
100600     MOVE SPACES TO LIN-REPORTE
100700     STRING 'CONVICCION ALTA : ' DELIMITED BY SIZE
100800            WKS-CONT-ALTA        DELIMITED BY SIZE
100900       INTO LIN-REPORTE
101000     END-STRING
101100     WRITE LIN-REPORTE
101200
101300     MOVE SPACES TO LIN-REPORTE
101400     STRING 'CONVICCION MEDIA: ' DELIMITED BY SIZE
101500            WKS-CONT-MEDIA       DELIMITED BY SIZE
101600       INTO LIN-REPORTE
101700     END-STRING
101800     WRITE LIN-REPORTE
101900
102000     MOVE SPACES TO LIN-REPORTE
102100     STRING 'CONVICCION BAJA : ' DELIMITED BY SIZE
102200            WKS-CONT-BAJA        DELIMITED BY SIZE
102300       INTO LIN-REPORTE
102400     END-STRING
102500     WRITE LIN-REPORTE.
102600 IMPRIME-REPORTE-SECTION-E. EXIT.
102700
102800 IMPRIME-ESTADO-SECTION SECTION.
102900     MOVE SPACES TO LIN-REPORTE
103000     STRING 'ESTADO S' DELIMITED BY SIZE
103100            WKS-I      DELIMITED BY SIZE
103200            ' : '      DELIMITED BY SIZE
103300            WKS-CONT-ESTADO (WKS-I) DELIMITED BY SIZE
103400       INTO LIN-REPORTE
103500     END-STRING
103600     WRITE LIN-REPORTE.
103700 IMPRIME-ESTADO-SECTION-E. EXIT.
103800
103900 CIERRA-ARCHIVOS SECTION.
104000     CLOSE WATCHLST  EVENTOS
104100           ANALISIS  REPORTE.
104200 CIERRA-ARCHIVOS-E. EXIT.
