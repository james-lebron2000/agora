000100******************************************************************
000200* COPY MEMBER  : CNVEVT01                                        *
000300* APLICACION   : BOLSA - SEGUIMIENTO DE ACCIONES                 *
000400* DESCRIPCION  : LAYOUT DEL ARCHIVO EVENTS, UN EVENTO DE MERCADO *
000500*             : NORMALIZADO (FILING, EARNINGS, IV, NOTICIA) POR  *
000600*             : REGISTRO.  LLEGA ORDENADO POR TICKER, TIPO Y    *
000700*             : FECHA/HORA.  LONGITUD FIJA 140.                 *
000800* PROGRAMADOR  : E. RAMIREZ DIVAS (EEDR)                        *
000900* FECHA        : 14/09/1992                                     *
001000******************************************************************
001100 01  REG-EVENTO.
001200     05  EVT-TICKER               PIC X(08).
001300     05  EVT-TIPO                 PIC X(02).
001400         88  EVT-TIPO-FILING               VALUE 'SF'.
001500         88  EVT-TIPO-RESULTADOS            VALUE 'ER'.
001600         88  EVT-TIPO-LLAMADA               VALUE 'EC'.
001700         88  EVT-TIPO-VOLATILIDAD            VALUE 'IV'.
001800         88  EVT-TIPO-NOTICIA               VALUE 'NC'.
001900         88  EVT-TIPO-SOCIAL                VALUE 'SC'.
002000         88  EVT-TIPO-OTRO                  VALUE 'OT'.
002100     05  EVT-FECHA                PIC 9(08).
002200     05  EVT-FECHA-R REDEFINES EVT-FECHA.
002300         10  EVT-FECHA-ANIO       PIC 9(04).
002400         10  EVT-FECHA-MES        PIC 9(02).
002500         10  EVT-FECHA-DIA        PIC 9(02).
002600     05  EVT-HORA                 PIC 9(06).
002700     05  EVT-TITULO               PIC X(48).
002800     05  EVT-DOMINIO-ORIGEN       PIC X(32).
002900     05  EVT-EVIDENCIA-CDE        PIC X(01).
003000         88  EVT-EVIDENCIA-A                VALUE 'A'.
003100         88  EVT-EVIDENCIA-B                VALUE 'B'.
003200         88  EVT-EVIDENCIA-C                VALUE 'C'.
003300     05  EVT-SESION-CDE           PIC X(01).
003400         88  EVT-SESION-PRE-APERT           VALUE 'P'.
003500         88  EVT-SESION-REGULAR             VALUE 'R'.
003600         88  EVT-SESION-POST-CIERRE          VALUE 'A'.
003700         88  EVT-SESION-DESCONOCIDA          VALUE 'U'.
003800     05  EVT-IMPORTANCIA          PIC 9(01).
003900     05  EVT-VI-ATM               PIC 9(01)V9(4).
004000     05  EVT-EVENTO-ID            PIC X(08).
004100     05  FILLER                   PIC X(20).
