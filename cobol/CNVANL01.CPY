000100******************************************************************
000200* COPY MEMBER  : CNVANL01                                        *
000300* APLICACION   : BOLSA - SEGUIMIENTO DE ACCIONES                 *
000400* DESCRIPCION  : LAYOUT DEL ARCHIVO ANALYSIS, SALIDA DEL SCAN    *
000500*             : DIARIO DE LA CARTERA -- UN REGISTRO POR TICKER  *
000600*             : ESCANEADO CON SU CONVICCION, PLAN Y BANDERAS DE *
000700*             : RIESGO.  LONGITUD FIJA 152.                     *
000800* PROGRAMADOR  : E. RAMIREZ DIVAS (EEDR)                        *
000900* FECHA        : 14/09/1992                                     *
001000******************************************************************
001100 01  REG-ANALISIS.
001200     05  AN-TICKER                PIC X(08).
001300     05  AN-SCORE                 PIC 9(03).
001400     05  AN-BANDA                 PIC X(06).
001500     05  AN-ACCION                PIC X(10).
001600     05  AN-ESTADO-CDE            PIC X(02).
001700     05  AN-EVENTOS-CONTADOR      PIC 9(03).
001800     05  AN-CONFLICTOS            PIC 9(03).
001900     05  AN-PENDIENTES            PIC 9(03).
002000     05  AN-STOP-BASE-PCT         PIC 9(01)V99.
002100     05  AN-TP-BASE-PCT           PIC 9(01)V99.
002200     05  AN-TAMANO-BASE-PCT       PIC 9(01)V99.
002300     05  AN-POSICION-MAX-PCT      PIC 9(01)V99.
002400     05  AN-BANDERAS-RIESGO       PIC X(04).
002500     05  AN-STOP-ALT-PCT          PIC 9(01)V99.
002600     05  AN-TP-ALT-PCT            PIC 9(01)V99.
002700     05  AN-PLAN-ESTADO           PIC X(10).
002800     05  AN-RR-BASE               PIC 9(02)V99.
002900     05  FILLER                   PIC X(58).
