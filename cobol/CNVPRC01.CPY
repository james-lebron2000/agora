000100******************************************************************
000200* COPY MEMBER  : CNVPRC01                                        *
000300* APLICACION   : BOLSA - SEGUIMIENTO DE ACCIONES                 *
000400* DESCRIPCION  : LAYOUT DEL ARCHIVO PRICES, UNA BARRA DIARIA POR *
000500*             : REGISTRO, ORDENADO POR TICKER Y FECHA.  USADO   *
000600*             : POR LOS INDICADORES TECNICOS Y EL BACKTEST.     *
000700*             : LONGITUD FIJA 80.                               *
000800* PROGRAMADOR  : E. RAMIREZ DIVAS (EEDR)                        *
000900* FECHA        : 14/09/1992                                     *
001000******************************************************************
001100 01  REG-BARRA.
001200     05  PR-TICKER                PIC X(08).
001300     05  PR-FECHA                 PIC 9(08).
001400     05  PR-FECHA-R REDEFINES PR-FECHA.
001500         10  PR-FECHA-ANIO        PIC 9(04).
001600         10  PR-FECHA-MES         PIC 9(02).
001700         10  PR-FECHA-DIA         PIC 9(02).
001800     05  PR-APERTURA              PIC 9(07)V99.
001900     05  PR-MAXIMO                PIC 9(07)V99.
002000     05  PR-MINIMO                PIC 9(07)V99.
002100     05  PR-CIERRE                PIC 9(07)V99.
002200     05  PR-VOLUMEN               PIC 9(10).
002300     05  FILLER                   PIC X(18).
