000100******************************************************************
000200* FECHA       : 14/09/1992                                      *
000300* PROGRAMADOR : E. RAMIREZ DIVAS (EEDR)                         *
000400* APLICACION  : BOLSA - SEGUIMIENTO DE ACCIONES                 *
000500* PROGRAMA    : CNVPOS01                                        *
000600* TIPO        : SUBRUTINA (CALLED)                              *
000700* DESCRIPCION : ADMINISTRA LA POSICION DE UN TICKER DENTRO DEL  *
000800*             : MOTOR DE BACKTEST: ABRE, AGREGA, REDUCE Y       *
000900*             : VALORA A MERCADO, CALCULANDO LA GANANCIA        *
001000*             : REALIZADA, LA NO REALIZADA Y LA TOTAL.          *
001100* ARCHIVOS    : NO APLICA                                       *
001200* PROGRAMA(S) : LLAMADO DESDE CNVBACK1                          *
001300* INSTALADO   : DD/MM/AAAA                                      *
001400* BPM/RATIONAL: 301152                                          *
001500* NOMBRE      : RUTINA DE POSICION Y GANANCIA/PERDIDA            *
001600******************************************************************
001700 ID DIVISION.
001800 PROGRAM-ID. CNVPOS01.
001900 AUTHOR. E. RAMIREZ DIVAS.
002000 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BANCA DE INVERSION.
002100 DATE-WRITTEN. 14/09/1992.
002200 DATE-COMPILED.
002300 SECURITY. USO INTERNO - PROHIBIDA SU DIVULGACION.
002400******************************************************************
002500*                    B I T A C O R A   D E   C A M B I O S       *
002600*----------------------------------------------------------------*
002700* FECHA       PROGRAMADOR  TICKET     DESCRIPCION                *
002800* 14/09/1992  EEDR         BPM301152  VERSION ORIGINAL: ABRIR,   *
002900*                                     AGREGAR Y REDUCIR.         *
003000* 05/06/1993  EEDR         BPM301204  SE AGREGA VALORA-POSICION  *
003100*                                     Y LA GANANCIA TOTAL.       *
003200* 30/01/1995  HMAV         BPM301272  SE AGREGA LA TABLA DE      *
003300*                                     MENSAJES DE RECHAZO.       *
003400* 21/08/1998  EEDR         BPM301405  REVISION Y2K: SIN IMPACTO, *
003500*                                     ESTA RUTINA NO MANEJA      *
003600*                                     FECHAS.                   *
003700* 04/02/1999  EEDR         BPM301406  CIERRE DE REVISION Y2K.    *
003800* 12/05/2002  JCAL         BPM301521  SE PARAMETRIZA EL LIMITE   *
003900*                                     DE INDICES DE LA TABLA DE  *
004000*                                     ACCIONES VALIDAS.          *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900 77  WKS-MAX-ACCIONES-VALIDAS  PIC 9(01) COMP VALUE 4.
005000 77  WKS-MAX-MENSAJES-RC       PIC 9(01) COMP VALUE 5.
005100******************************************************************
005200*          TABLA DE MENSAJES DE RECHAZO (CODIGO DE RETORNO)      *
005300******************************************************************
005400 01  TABLA-MENSAJES-RC.
005500     02 FILLER PIC X(250) VALUE
005600        'POSICION ACTUALIZADA CORRECTAMENTE                '
005700        'NO SE PUEDE ABRIR, LA POSICION YA ESTA ABIERTA    '
005800        'CANTIDAD Y PRECIO DEBEN SER MAYORES A CERO        '
005900        'NO SE PUEDE OPERAR, LA POSICION NO ESTA ABIERTA   '
006000        'ACCION INVALIDA, USE ABRIR/AGREGAR/REDUCIR/VALOR  '.
006100 01  F-MENSAJES-RC REDEFINES TABLA-MENSAJES-RC.
006200     02 MSG-RC PIC X(50) OCCURS 5 TIMES.
006300*--> CODIGOS DE RETORNO (INDICE DE MSG-RC, BASE 1)
006400 01  WKS-INDICE-MENSAJE         PIC 9(01) COMP VALUE 1.
006500******************************************************************
006600*         TABLA DE ACCIONES VALIDAS PARA PS-ACCION-CDE           *
006700******************************************************************
006800 01  TABLA-ACCIONES-VALIDAS.
006900     02 FILLER PIC X(32) VALUE
007000        'ABRIR   AGREGAR REDUCIR VALORAR '.
007100 01  F-ACCIONES-VALIDAS REDEFINES TABLA-ACCIONES-VALIDAS.
007200     02 ACC-VALIDA PIC X(08) OCCURS 4 TIMES.
007300******************************************************************
007400*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
007500******************************************************************
007600 01  WKS-VARIABLES-TRABAJO.
007700     02 WKS-COSTO-NUEVO-GRP.
007800        04 WKS-COSTO-NUEVO          PIC S9(13)V9999 VALUE 0.
007900     02 WKS-COSTO-NUEVO-R REDEFINES WKS-COSTO-NUEVO-GRP.
008000        04 WKS-CN-PARTE-ENTERA      PIC S9(13).
008100        04 WKS-CN-PARTE-DECIMAL     PIC 9(4).
008200     02 WKS-CANTIDAD-NUEVA          PIC S9(09) COMP VALUE 0.
008300     02 WKS-INDICE-ACCION           PIC 9(01) COMP VALUE 0.
008400     02 WKS-SW-ACCION-OK-CDE        PIC X(01) VALUE 'N'.
008500        88 WKS-ACCION-VALIDA                  VALUE 'S'.
008600     02 WKS-SW-ERROR-CDE            PIC X(01) VALUE 'N'.
008700        88 WKS-HUBO-ERROR                     VALUE 'S'.
008800
008900 LINKAGE SECTION.
009000******************************************************************
009100*        AREA DE POSICION DEL TICKER (PERSISTE EN CNVBACK1)      *
009200******************************************************************
009300 01  PS-POSICION.
009400     05  PS-TICKER               PIC X(08).
009500     05  PS-ESTADO-CDE           PIC X(01).
009600         88  PS-NO-ABIERTA                 VALUE 'N'.
009700         88  PS-ABIERTA                    VALUE 'O'.
009800         88  PS-CERRADA                    VALUE 'C'.
009900     05  PS-CANTIDAD             PIC S9(09) COMP.
010000     05  PS-COSTO-PROMEDIO       PIC S9(07)V9999.
010100     05  PS-PRECIO-ACTUAL        PIC S9(07)V9999.
010200     05  PS-GANANCIA-REALIZADA   PIC S9(11)V99.
010300     05  PS-GANANCIA-NOREALIZADA PIC S9(11)V99.
010400     05  PS-GANANCIA-TOTAL       PIC S9(11)V99.
010500     05  FILLER                  PIC X(10).
010600 01  PS-PARAMETROS.
010700     05  PS-ACCION-CDE           PIC X(08).
010800         88  PS-ACCION-ABRIR              VALUE 'ABRIR'.
010900         88  PS-ACCION-AGREGAR            VALUE 'AGREGAR'.
011000         88  PS-ACCION-REDUCIR            VALUE 'REDUCIR'.
011100         88  PS-ACCION-VALORAR            VALUE 'VALORAR'.
011200     05  PS-CANTIDAD-MOV         PIC S9(09) COMP.
011300     05  PS-PRECIO-MOV           PIC S9(07)V9999.
011400 01  PS-RESPUESTA.
011500     05  PS-CODIGO-RC            PIC 9(02).
011600     05  PS-MENSAJE-RC           PIC X(50).
011700
011800 PROCEDURE DIVISION USING PS-POSICION, PS-PARAMETROS,
011900                           PS-RESPUESTA.
012000******************************************************************
012100*               S E C C I O N    P R I N C I P A L
012200******************************************************************
012300 000-MAIN SECTION.
012400     MOVE 0      TO PS-CODIGO-RC
012500     MOVE SPACES TO PS-MENSAJE-RC
012600     MOVE 'N'    TO WKS-SW-ERROR-CDE
012700
012800     PERFORM VALIDA-ACCION-SECTION
012900
013000     IF WKS-ACCION-VALIDA
013100        EVALUATE TRUE
013200           WHEN PS-ACCION-ABRIR
013300              PERFORM ABRE-POSICION-SECTION
013400           WHEN PS-ACCION-AGREGAR
013500              PERFORM AGREGA-POSICION-SECTION
013600           WHEN PS-ACCION-REDUCIR
013700              PERFORM REDUCE-POSICION-SECTION
013800           WHEN PS-ACCION-VALORAR
013900              PERFORM VALORA-POSICION-SECTION
014000        END-EVALUATE
014100     ELSE
014200        MOVE 5 TO PS-CODIGO-RC
014300        MOVE WKS-MAX-MENSAJES-RC TO WKS-INDICE-MENSAJE
014400        MOVE 'S' TO WKS-SW-ERROR-CDE
014500     END-IF
014600
014700     IF WKS-HUBO-ERROR
014800        MOVE MSG-RC (WKS-INDICE-MENSAJE) TO PS-MENSAJE-RC
014900     ELSE
015000        COMPUTE PS-GANANCIA-TOTAL =
015100                PS-GANANCIA-REALIZADA + PS-GANANCIA-NOREALIZADA
015200     END-IF
015300
015400     GOBACK.
015500 000-MAIN-E. EXIT.
015600
015700******************************************************************
015800*   U9 - V A L I D A   C O D I G O   D E   A C C I O N           *
015900******************************************************************
016000 VALIDA-ACCION-SECTION SECTION.
016100     MOVE 'N' TO WKS-SW-ACCION-OK-CDE
016200     PERFORM COMPARA-ACCION-SECTION
016300             VARYING WKS-INDICE-ACCION FROM 1 BY 1
016400             UNTIL WKS-INDICE-ACCION > WKS-MAX-ACCIONES-VALIDAS
016500                OR WKS-ACCION-VALIDA.
016600 VALIDA-ACCION-SECTION-E. EXIT.
016700
016800 COMPARA-ACCION-SECTION SECTION.
016900     IF PS-ACCION-CDE = ACC-VALIDA (WKS-INDICE-ACCION)
017000        MOVE 'S' TO WKS-SW-ACCION-OK-CDE
017100     END-IF.
017200 COMPARA-ACCION-SECTION-E. EXIT.
017300
017400******************************************************************
017500*   U9 - A B R E   P O S I C I O N                               *
017600******************************************************************
017700 ABRE-POSICION-SECTION SECTION.
017800     IF PS-ABIERTA
017900        MOVE 2 TO PS-CODIGO-RC
018000        MOVE 2 TO WKS-INDICE-MENSAJE
018100        MOVE 'S' TO WKS-SW-ERROR-CDE
018200     ELSE
018300        IF PS-CANTIDAD-MOV > 0 AND PS-PRECIO-MOV > 0
018400           MOVE PS-CANTIDAD-MOV  TO PS-CANTIDAD
018500           MOVE PS-PRECIO-MOV    TO PS-COSTO-PROMEDIO
018600           MOVE 0                TO PS-GANANCIA-REALIZADA
018700           MOVE 'O'              TO PS-ESTADO-CDE
018800        ELSE
018900           MOVE 3 TO PS-CODIGO-RC
019000           MOVE 3 TO WKS-INDICE-MENSAJE
019100           MOVE 'S' TO WKS-SW-ERROR-CDE
019200        END-IF
019300     END-IF.
019400 ABRE-POSICION-SECTION-E. EXIT.
019500
019600******************************************************************
019700*   U9 - A G R E G A   P O S I C I O N                           *
019800******************************************************************
019900 AGREGA-POSICION-SECTION SECTION.
020000     IF NOT PS-ABIERTA
020100        MOVE 4 TO PS-CODIGO-RC
020200        MOVE 4 TO WKS-INDICE-MENSAJE
020300        MOVE 'S' TO WKS-SW-ERROR-CDE
020400     ELSE
020500        IF PS-CANTIDAD-MOV > 0 AND PS-PRECIO-MOV > 0
020600           COMPUTE WKS-CANTIDAD-NUEVA =
020700                   PS-CANTIDAD + PS-CANTIDAD-MOV
020800           COMPUTE WKS-COSTO-NUEVO ROUNDED =
020900                   ((PS-COSTO-PROMEDIO * PS-CANTIDAD) +
021000                    (PS-PRECIO-MOV * PS-CANTIDAD-MOV)) /
021100                   WKS-CANTIDAD-NUEVA
021200           MOVE WKS-CANTIDAD-NUEVA TO PS-CANTIDAD
021300           MOVE WKS-COSTO-NUEVO    TO PS-COSTO-PROMEDIO
021400        ELSE
021500           MOVE 3 TO PS-CODIGO-RC
021600           MOVE 3 TO WKS-INDICE-MENSAJE
021700           MOVE 'S' TO WKS-SW-ERROR-CDE
021800        END-IF
021900     END-IF.
022000 AGREGA-POSICION-SECTION-E. EXIT.
022100
022200******************************************************************
022300*   U9 - R E D U C E   P O S I C I O N                           *
022400******************************************************************
022500 REDUCE-POSICION-SECTION SECTION.
022600     IF NOT PS-ABIERTA
022700        MOVE 4 TO PS-CODIGO-RC
022800        MOVE 4 TO WKS-INDICE-MENSAJE
022900        MOVE 'S' TO WKS-SW-ERROR-CDE
023000     ELSE
023100        IF PS-CANTIDAD-MOV > 0 AND PS-PRECIO-MOV > 0 AND
023200           PS-CANTIDAD-MOV NOT > PS-CANTIDAD
023300           COMPUTE PS-GANANCIA-REALIZADA =
023400                   PS-GANANCIA-REALIZADA +
023500                   ((PS-PRECIO-MOV - PS-COSTO-PROMEDIO) *
023600                    PS-CANTIDAD-MOV)
023700           SUBTRACT PS-CANTIDAD-MOV FROM PS-CANTIDAD
023800           IF PS-CANTIDAD = 0
023900              MOVE 'C' TO PS-ESTADO-CDE
024000           END-IF
024100        ELSE
024200           MOVE 3 TO PS-CODIGO-RC
024300           MOVE 3 TO WKS-INDICE-MENSAJE
024400           MOVE 'S' TO WKS-SW-ERROR-CDE
024500        END-IF
024600     END-IF.
024700 REDUCE-POSICION-SECTION-E. EXIT.
024800
024900******************************************************************
025000*   U9 - V A L O R A   P O S I C I O N   A   M E R C A D O       *
025100******************************************************************
025200 VALORA-POSICION-SECTION SECTION.
025300     IF PS-PRECIO-MOV NOT > 0
025400        MOVE 3 TO PS-CODIGO-RC
025500        MOVE 3 TO WKS-INDICE-MENSAJE
025600        MOVE 'S' TO WKS-SW-ERROR-CDE
025700     ELSE
025800        MOVE PS-PRECIO-MOV TO PS-PRECIO-ACTUAL
025900        IF PS-ABIERTA
026000           COMPUTE PS-GANANCIA-NOREALIZADA =
026100                   (PS-PRECIO-ACTUAL - PS-COSTO-PROMEDIO) *
026200                   PS-CANTIDAD
026300        ELSE
026400           MOVE 0 TO PS-GANANCIA-NOREALIZADA
026500        END-IF
026600     END-IF.
026700 VALORA-POSICION-SECTION-E. EXIT.
